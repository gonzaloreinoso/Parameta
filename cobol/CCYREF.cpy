000100*****************************************************************
000200* CCYREF   - CURRENCY PAIR REFERENCE RECORD.
000300*            ONE ENTRY PER TRADED CURRENCY PAIR.  TELLS THE
000400*            CONVERTER WHETHER A PAIR NEEDS CONVERTING AND, IF
000500*            SO, THE DIVISOR TO APPLY TO THE RAW PRICE.
000600* 2011-04-18  RTK  WRITTEN FOR THE OUTRIGHT-PRICE CONVERSION JOB.
000700*****************************************************************
000800 01  :TAG:-CCYX-REC.
000900     05  :TAG:-CCYX-PAIR          PIC X(07).
001000     05  :TAG:-CCYX-CONVERT-SW    PIC X(01).
001100         88  :TAG:-MUST-CONVERT       VALUE 'Y'.
001200         88  :TAG:-PASS-THRU          VALUE 'N'.
001300     05  :TAG:-CCYX-FACTOR        PIC S9(7)V9(6).
001400     05  FILLER                   PIC X(09).
