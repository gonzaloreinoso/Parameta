000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN MARKET DATA
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  PRICECNV
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* OUTRIGHT-PRICE CONVERSION JOB. READS THE RAW INSTRUMENT PRICE
001000* FILE AND, FOR EVERY CCY-PAIR THAT REQUIRES IT, RE-PRICES THE
001100* QUOTE AGAINST THE MOST RECENT FX SPOT MID RATE ON FILE FOR THAT
001200* PAIR. PAIRS NOT ON THE REFERENCE FILE, OR FLAGGED AS NOT
001300* REQUIRING CONVERSION, OR WITH NO USABLE SPOT RATE IN THE HOUR
001400* PRECEDING THE QUOTE, ARE REPORTED WITH A REASON CODE AND NO
001500* NEW PRICE.
001600*
001700* OUTPUT IS WRITTEN ONE RECORD PER INPUT PRICE RECORD, IN THE
001800* SAME ORDER THE PRICE FILE WAS READ. NO TOTALS, NO BREAKS.
001900*****************************************************************
002000*
002100* CHANGE LOG
002200*
002300* 2011-04-18  RTK  INITIAL VERSION.
002400* 2011-05-02  RTK  ADDED THE ONE-HOUR SPOT LOOKBACK RULE -- PRIOR
002500*                   VERSION TOOK THE NEAREST SPOT REGARDLESS OF
002600*                   AGE AND A STALE RATE SLIPPED THROUGH ON A
002700*                   THIN-TRADING PAIR.
002800* 2012-06-11  DWS  REWORKED THE SPOT TABLE SEARCH TO USE SRTKEY
002900*                   INSTEAD OF A BUBBLE SORT COPIED FROM SAM1 --
003000*                   TOO SLOW ONCE THE SPOT FILE PASSED A FEW
003100*                   THOUSAND ROWS.
003200* 2012-11-19  CAO  CORRECTED ROUNDING -- COMPUTE WAS TRUNCATING
003300*                   NEW-PRICE INSTEAD OF ROUNDING HALF-UP.
003400* 2013-09-10  MPL  RAISED CCY-REFERENCE TABLE LIMIT FROM 50 TO 100
003500*                   ENTRIES FOR THE NEW EMERGING-MARKET PAIRS.
003600* 2014-03-05  MPL  NO FUNCTIONAL CHANGE. RENUMBERED SOURCE LINES
003700*                   TO THE SHOP STANDARD INCREMENT OF 100.
003800* 2016-03-21  RTK  CORRECTED JULIAN-DAY ARITHMETIC FOR TIMESTAMPS
003900*                   THAT CROSS A MONTH BOUNDARY -- SPOT LOOKUP WAS
004000*                   MISSING VALID RATES ON THE 1ST OF THE MONTH.
004100* 2017-06-05  CAO  A REFERENCE ROW WITH A BLANK/BAD CONVERT-SW, OR
004200*                   'Y' WITH NO FACTOR ON FILE, WAS FALLING INTO
004300*                   THE SPOT-LOOKUP PATH AND COMING OUT WITH "NO
004400*                   SPOT_MID_RATE" INSTEAD OF BEING FLAGGED
004500*                   UNSUPPORTED. 220 NOW SETS A USABLE SWITCH AT
004600*                   LOAD TIME AND 420/430 TEST IT.
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. PRICECNV.
005000 AUTHOR. DOUG STOUT.
005100 INSTALLATION. MERIDIAN MARKET DATA - BATCH SYSTEMS.
005200 DATE-WRITTEN. 04/18/11.
005300 DATE-COMPILED.
005400 SECURITY. NON-CONFIDENTIAL.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT CCY-REFERENCE-FILE ASSIGN TO CCYREF
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  WS-CCYREF-STATUS.
006800*
006900     SELECT SPOT-RATE-FILE     ASSIGN TO SPOTRATE
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  WS-SPOTRATE-STATUS.
007200*
007300     SELECT PRICE-IN-FILE      ASSIGN TO PRICEIN
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS  IS  WS-PRICEIN-STATUS.
007600*
007700     SELECT CONVERTED-OUT-FILE ASSIGN TO CNVOUT
007800         ACCESS IS SEQUENTIAL
007900         FILE STATUS  IS  WS-CNVOUT-STATUS.
008000*
008100*****************************************************************
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  CCY-REFERENCE-FILE
008600     RECORDING MODE IS F.
008700 COPY CCYREF REPLACING ==:TAG:== BY ==CCYX-FD==.
008800*
008900 FD  SPOT-RATE-FILE
009000     RECORDING MODE IS F.
009100 COPY SPOTRATE REPLACING ==:TAG:== BY ==SPTR-FD==.
009200*
009300 FD  PRICE-IN-FILE
009400     RECORDING MODE IS F.
009500 COPY PRICEREC REPLACING ==:TAG:== BY ==PRC-FD==.
009600*
009700 FD  CONVERTED-OUT-FILE
009800     RECORDING MODE IS F.
009900 COPY CNVREC REPLACING ==:TAG:== BY ==CNVR-FD==.
010000*
010100*****************************************************************
010200 WORKING-STORAGE SECTION.
010300*****************************************************************
010400*
010500 01  WS-FIELDS.
010600     05  WS-CCYREF-STATUS         PIC X(2)  VALUE SPACES.
010700     05  WS-SPOTRATE-STATUS       PIC X(2)  VALUE SPACES.
010800     05  WS-PRICEIN-STATUS        PIC X(2)  VALUE SPACES.
010900     05  WS-CNVOUT-STATUS         PIC X(2)  VALUE SPACES.
011000     05  WS-PRICEIN-EOF           PIC X     VALUE 'N'.
011100         88  NO-MORE-PRICES            VALUE 'Y'.
011200*
011300*    WORKING COPY OF THE CURRENT PRICE RECORD, RELOADED EACH
011400*    PASS OF 400-PROCESS-PRICES FROM THE FD BUFFER.
011500 COPY PRICEREC REPLACING ==:TAG:== BY ==PRC==.
011600*
011700*    WORKING COPY OF THE CONVERTED-PRICE RECORD BUILT UP ONE
011800*    FIELD AT A TIME BEFORE IT IS WRITTEN.
011900 COPY CNVREC REPLACING ==:TAG:== BY ==CNVR==.
012000*
012100*    CCY-REFERENCE TABLE, LOADED ONCE AT START-UP. SEARCHED
012200*    SEQUENTIALLY -- THE REFERENCE FILE IS SMALL (SPEC ASSUMES
012300*    UNDER 100 PAIRS) SO A BINARY SEARCH BUYS NOTHING HERE.
012400 01  WS-CCYX-TABLE-CTL.
012500     05  WS-CCYX-COUNT            PIC S9(4) COMP VALUE ZERO.
012600 01  WS-CCYX-TABLE.
012700     05  WS-CCYX-ENTRY OCCURS 0 TO 100 TIMES
012800                 DEPENDING ON WS-CCYX-COUNT
012900                 INDEXED BY WS-CCYX-IDX.
013000         10  WS-CCYX-PAIR         PIC X(07).
013100         10  WS-CCYX-CONVERT-SW   PIC X(01).
013200             88  WS-CCYX-MUST-CONVERT  VALUE 'Y'.
013300             88  WS-CCYX-PASS-THRU     VALUE 'N'.
013400         10  WS-CCYX-FACTOR       PIC S9(7)V9(6).
013500*    'Y' ONLY WHEN CONVERT-SW IS A RECOGNIZED CODE AND, FOR A
013600*    MUST-CONVERT PAIR, THE FACTOR IS PRESENT AND NON-ZERO. SET
013700*    ONCE AT LOAD TIME BY 220 SO 420/430 TEST ONE FLAG INSTEAD OF
013800*    RE-VALIDATING CONVERT-SW/FACTOR ON EVERY PRICE RECORD.
013900         10  WS-CCYX-USABLE-SW    PIC X(01).
014000             88  WS-CCYX-USABLE        VALUE 'Y'.
014100*
014200*    SPOT-RATE TABLE, LOADED ONCE AND SORTED ASCENDING ON
014300*    (CCY-PAIR, TIMESTAMP) VIA SRTKEY BEFORE THE PRICE FILE IS
014400*    TOUCHED. WS-SPTR-ORDER HOLDS THE SORTED SUBSCRIPTS.
014500 01  WS-SPTR-TABLE-CTL.
014600     05  WS-SPTR-COUNT            PIC S9(8) COMP VALUE ZERO.
014700 01  WS-SPTR-TABLE.
014800     05  WS-SPTR-ENTRY OCCURS 0 TO 5000 TIMES
014900                 DEPENDING ON WS-SPTR-COUNT
015000                 INDEXED BY WS-SPTR-IDX.
015100         10  WS-SPTR-PAIR         PIC X(07).
015200         10  WS-SPTR-TIME         PIC X(19).
015300         10  WS-SPTR-MID-RATE     PIC S9(7)V9(6).
015400*
015500*    SORT-KEY TABLE HANDED TO SRTKEY -- KEY IS PAIR + TIMESTAMP,
015600*    INDEX IS THE ROW'S SUBSCRIPT IN WS-SPTR-TABLE.
015700 01  WS-SORT-TABLE.
015800     05  WS-SORT-ENTRY OCCURS 0 TO 5000 TIMES
015900                 DEPENDING ON WS-SPTR-COUNT
016000                 INDEXED BY WS-SORT-IDX.
016100         10  WS-SORT-KEY          PIC X(29).
016200         10  WS-SORT-INDEX        PIC 9(05).
016300 01  WS-SORT-LINKAGE.
016400     05  WS-SORT-ARRAY-SIZE       PIC S9(8) COMP.
016500     05  WS-SORT-STATUS           PIC X(02).
016600*
016700*    ORDERED LIST OF SUBSCRIPTS INTO WS-SPTR-TABLE, ASCENDING
016800*    ON PAIR/TIME, FILLED FROM WS-SORT-TABLE AFTER THE CALL.
016900 01  WS-SPTR-ORDER-CTL.
017000     05  WS-SPTR-ORDER-COUNT      PIC S9(8) COMP VALUE ZERO.
017100 01  WS-SPTR-ORDER.
017200     05  WS-SPTR-ORDER-ENTRY OCCURS 0 TO 5000 TIMES
017300                 DEPENDING ON WS-SPTR-ORDER-COUNT
017400                 INDEXED BY WS-SPTR-ORDER-IDX
017500                                  PIC 9(05).
017600*
017700*    RESULT OF THE CURRENT-RECORD LOOKUPS.
017800 01  WS-LOOKUP-RESULTS.
017900     05  WS-CCYX-FOUND-SW         PIC X(01) VALUE 'N'.
018000         88  WS-CCYX-FOUND            VALUE 'Y'.
018100     05  WS-SPOT-FOUND-SW         PIC X(01) VALUE 'N'.
018200         88  WS-SPOT-FOUND             VALUE 'Y'.
018300     05  WS-HOLD-CCYX-IDX         PIC S9(4) COMP.
018400     05  WS-HOLD-SPOT-RATE        PIC S9(7)V9(6).
018500*
018600*    JULIAN-DAY WORK AREA. USED TWICE PER PRICE RECORD -- ONCE TO
018700*    TURN THE PRICE TIMESTAMP INTO TOTAL ELAPSED SECONDS, ONCE TO
018800*    DO THE SAME FOR A CANDIDATE SPOT-RATE TIMESTAMP -- SO THE
018900*    ONE-HOUR LOOKBACK TEST IS A PLAIN INTEGER SUBTRACT.
019000 01  WS-JULIAN-WORK.
019100     05  WS-JD-YYYY               PIC 9(04).
019200     05  WS-JD-MM                 PIC 9(02).
019300     05  WS-JD-DD                 PIC 9(02).
019400     05  WS-JD-HH                 PIC 9(02).
019500     05  WS-JD-MI                 PIC 9(02).
019600     05  WS-JD-SS                 PIC 9(02).
019700     05  WS-JD-A                  PIC S9(8) COMP.
019800     05  WS-JD-Y                  PIC S9(8) COMP.
019900     05  WS-JD-M                  PIC S9(8) COMP.
020000     05  WS-JD-DAYNUM             PIC S9(9) COMP.
020100     05  WS-JD-SECONDS            PIC S9(18) COMP.
020200 77  WS-PRICE-SECONDS             PIC S9(18) COMP.
020300 77  WS-SPOT-SECONDS              PIC S9(18) COMP.
020400*
020500*    CONVERSION ARITHMETIC.
020600 01  WS-CONVERT-WORK.
020700     05  WS-RAW-OVER-FACTOR       PIC S9(9)V9(9) COMP-3.
020800     05  WS-NEW-PRICE-WORK        PIC S9(7)V9(6) COMP-3.
020900*
021000*****************************************************************
021100 PROCEDURE DIVISION.
021200*****************************************************************
021300*
021400 000-MAIN.
021500     PERFORM 700-OPEN-FILES THRU 700-EXIT.
021600     PERFORM 200-LOAD-CCY-TABLE THRU 200-EXIT.
021700     PERFORM 300-LOAD-SPOT-TABLE THRU 300-EXIT.
021800     PERFORM 410-READ-PRICE-REC THRU 410-EXIT.
021900     PERFORM 400-PROCESS-PRICES THRU 400-EXIT
022000             UNTIL NO-MORE-PRICES.
022100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
022200     GOBACK.
022300*
022400*****************************************************************
022500* 200 - LOAD THE CCY-REFERENCE TABLE.
022600*****************************************************************
022700 200-LOAD-CCY-TABLE.
022800     OPEN INPUT CCY-REFERENCE-FILE.
022900     IF WS-CCYREF-STATUS NOT = '00'
023000         DISPLAY 'PRICECNV ERROR OPENING CCYREF. RC: '
023100                 WS-CCYREF-STATUS
023200         MOVE 16 TO RETURN-CODE
023300         GOBACK
023400     END-IF.
023500     PERFORM 210-READ-CCY-REC THRU 210-EXIT.
023600     PERFORM 220-STORE-CCY-REC THRU 220-EXIT
023700             UNTIL WS-CCYREF-STATUS NOT = '00'.
023800     CLOSE CCY-REFERENCE-FILE.
023900 200-EXIT.
024000     EXIT.
024100*
024200 210-READ-CCY-REC.
024300     READ CCY-REFERENCE-FILE.
024400 210-EXIT.
024500     EXIT.
024600*
024700 220-STORE-CCY-REC.
024800     ADD 1 TO WS-CCYX-COUNT.
024900     SET WS-CCYX-IDX TO WS-CCYX-COUNT.
025000     MOVE CCYX-FD-CCYX-PAIR       TO WS-CCYX-PAIR(WS-CCYX-IDX).
025100     MOVE CCYX-FD-CCYX-CONVERT-SW
025200             TO WS-CCYX-CONVERT-SW(WS-CCYX-IDX).
025300     MOVE CCYX-FD-CCYX-FACTOR     TO WS-CCYX-FACTOR(WS-CCYX-IDX).
025400*    PASS-THRU NEEDS NO FACTOR. MUST-CONVERT NEEDS A NON-ZERO ONE.
025500*    ANYTHING ELSE (BLANK/BAD CONVERT-SW, OR 'Y' WITH NO FACTOR)
025600*    IS FOUND BUT UNUSABLE -- 430 ROUTES IT TO THE SAME REASON
025700*    TEXT AS A PAIR MISSING FROM THE TABLE ENTIRELY.
025800     MOVE 'N' TO WS-CCYX-USABLE-SW(WS-CCYX-IDX).
025900     IF WS-CCYX-PASS-THRU(WS-CCYX-IDX)
026000         MOVE 'Y' TO WS-CCYX-USABLE-SW(WS-CCYX-IDX)
026100     ELSE
026200         IF WS-CCYX-MUST-CONVERT(WS-CCYX-IDX)
026300            AND WS-CCYX-FACTOR(WS-CCYX-IDX) NOT = ZERO
026400             MOVE 'Y' TO WS-CCYX-USABLE-SW(WS-CCYX-IDX)
026500         END-IF
026600     END-IF.
026700     PERFORM 210-READ-CCY-REC THRU 210-EXIT.
026800 220-EXIT.
026900     EXIT.
027000*
027100*****************************************************************
027200* 300 - LOAD THE SPOT-RATE TABLE AND SORT IT BY PAIR/TIMESTAMP.
027300*****************************************************************
027400 300-LOAD-SPOT-TABLE.
027500     OPEN INPUT SPOT-RATE-FILE.
027600     IF WS-SPOTRATE-STATUS NOT = '00'
027700         DISPLAY 'PRICECNV ERROR OPENING SPOTRATE. RC: '
027800                 WS-SPOTRATE-STATUS
027900         MOVE 16 TO RETURN-CODE
028000         GOBACK
028100     END-IF.
028200     PERFORM 310-READ-SPOT-REC THRU 310-EXIT.
028300     PERFORM 320-STORE-SPOT-REC THRU 320-EXIT
028400             UNTIL WS-SPOTRATE-STATUS NOT = '00'.
028500     CLOSE SPOT-RATE-FILE.
028600     IF WS-SPTR-COUNT > 1
028700         PERFORM 330-BUILD-SORT-TABLE THRU 330-EXIT
028800         MOVE WS-SPTR-COUNT TO WS-SORT-ARRAY-SIZE
028900         CALL 'SRTKEY' USING WS-SORT-ARRAY-SIZE, WS-SORT-TABLE,
029000                 WS-SORT-STATUS
029100         IF WS-SORT-STATUS NOT = '00'
029200             DISPLAY 'PRICECNV ERROR -- SPOT TABLE EXCEEDS SRTKEY'
029300                     ' CAPACITY. RC: ' WS-SORT-STATUS
029400             MOVE 16 TO RETURN-CODE
029500             GOBACK
029600         END-IF
029700         PERFORM 340-STORE-ORDER THRU 340-EXIT
029800     ELSE
029900         IF WS-SPTR-COUNT = 1
030000             MOVE 1 TO WS-SPTR-ORDER-COUNT
030100             SET WS-SPTR-ORDER-IDX TO 1
030200             MOVE 1 TO WS-SPTR-ORDER-ENTRY(WS-SPTR-ORDER-IDX)
030300         END-IF
030400     END-IF.
030500 300-EXIT.
030600     EXIT.
030700*
030800 310-READ-SPOT-REC.
030900     READ SPOT-RATE-FILE.
031000 310-EXIT.
031100     EXIT.
031200*
031300 320-STORE-SPOT-REC.
031400     ADD 1 TO WS-SPTR-COUNT.
031500     SET WS-SPTR-IDX TO WS-SPTR-COUNT.
031600     MOVE SPTR-FD-SPT-PAIR     TO WS-SPTR-PAIR(WS-SPTR-IDX).
031700     MOVE SPTR-FD-SPT-TIME     TO WS-SPTR-TIME(WS-SPTR-IDX).
031800     MOVE SPTR-FD-SPT-MID-RATE TO WS-SPTR-MID-RATE(WS-SPTR-IDX).
031900     PERFORM 310-READ-SPOT-REC THRU 310-EXIT.
032000 320-EXIT.
032100     EXIT.
032200*
032300 330-BUILD-SORT-TABLE.
032400     PERFORM 331-BUILD-ONE-KEY THRU 331-EXIT
032500             VARYING WS-SORT-IDX FROM 1 BY 1
032600             UNTIL WS-SORT-IDX > WS-SPTR-COUNT.
032700 330-EXIT.
032800     EXIT.
032900*
033000 331-BUILD-ONE-KEY.
033100     MOVE WS-SPTR-PAIR(WS-SORT-IDX) TO WS-SORT-KEY(WS-SORT-IDX)
033200                                        (1:7).
033300     MOVE WS-SPTR-TIME(WS-SORT-IDX) TO WS-SORT-KEY(WS-SORT-IDX)
033400                                        (8:19).
033500     MOVE WS-SORT-IDX TO WS-SORT-INDEX(WS-SORT-IDX).
033600 331-EXIT.
033700     EXIT.
033800*
033900 340-STORE-ORDER.
034000     MOVE WS-SPTR-COUNT TO WS-SPTR-ORDER-COUNT.
034100     PERFORM 341-STORE-ONE-ORDER THRU 341-EXIT
034200             VARYING WS-SPTR-ORDER-IDX FROM 1 BY 1
034300             UNTIL WS-SPTR-ORDER-IDX > WS-SPTR-ORDER-COUNT.
034400 340-EXIT.
034500     EXIT.
034600*
034700 341-STORE-ONE-ORDER.
034800     SET WS-SORT-IDX TO WS-SPTR-ORDER-IDX.
034900     MOVE WS-SORT-INDEX(WS-SORT-IDX)
035000             TO WS-SPTR-ORDER-ENTRY(WS-SPTR-ORDER-IDX).
035100 341-EXIT.
035200     EXIT.
035300*
035400*****************************************************************
035500* 400 - READ THE PRICE FILE AND CONVERT EACH RECORD.
035600*****************************************************************
035700 400-PROCESS-PRICES.
035800     MOVE PRC-FD-PRC-PAIR  TO PRC-PRC-PAIR.
035900     MOVE PRC-FD-PRC-TIME  TO PRC-PRC-TIME.
036000     MOVE PRC-FD-PRC-PRICE TO PRC-PRC-PRICE.
036100     PERFORM 410-LOOKUP-CCY-PAIR THRU 410-LOOKUP-EXIT.
036200     PERFORM 420-FIND-SPOT-RATE THRU 420-EXIT.
036300     PERFORM 430-APPLY-CONVERSION THRU 430-EXIT.
036400     PERFORM 440-WRITE-CONVERTED-REC THRU 440-EXIT.
036500     PERFORM 410-READ-PRICE-REC THRU 410-EXIT.
036600 400-EXIT.
036700     EXIT.
036800*
036900 410-READ-PRICE-REC.
037000     READ PRICE-IN-FILE.
037100     IF WS-PRICEIN-STATUS = '10'
037200         MOVE 'Y' TO WS-PRICEIN-EOF
037300     ELSE
037400         IF WS-PRICEIN-STATUS NOT = '00'
037500             DISPLAY 'PRICECNV ERROR READING PRICEIN. RC: '
037600                     WS-PRICEIN-STATUS
037700             MOVE 16 TO RETURN-CODE
037800             GOBACK
037900         END-IF
038000     END-IF.
038100 410-EXIT.
038200     EXIT.
038300*
038400*    SEARCH THE CCY-REFERENCE TABLE FOR THE CURRENT PRICE'S
038500*    CCY-PAIR. SETS WS-CCYX-FOUND AND WS-HOLD-CCYX-IDX.
038600 410-LOOKUP-CCY-PAIR.
038700     MOVE 'N' TO WS-CCYX-FOUND-SW.
038800     MOVE ZERO TO WS-HOLD-CCYX-IDX.
038900     IF WS-CCYX-COUNT > 0
039000         PERFORM 411-SCAN-CCY-ENTRY THRU 411-EXIT
039100                 VARYING WS-CCYX-IDX FROM 1 BY 1
039200                 UNTIL WS-CCYX-IDX > WS-CCYX-COUNT
039300                    OR WS-CCYX-FOUND
039400     END-IF.
039500 410-LOOKUP-EXIT.
039600     EXIT.
039700*
039800 411-SCAN-CCY-ENTRY.
039900     IF WS-CCYX-PAIR(WS-CCYX-IDX) = PRC-PRC-PAIR
040000         MOVE 'Y' TO WS-CCYX-FOUND-SW
040100         SET WS-HOLD-CCYX-IDX TO WS-CCYX-IDX
040200     END-IF.
040300 411-EXIT.
040400     EXIT.
040500*
040600*    FIND THE MOST RECENT SPOT RATE FOR THIS PAIR NO LATER THAN
040700*    THE PRICE TIMESTAMP AND NO MORE THAN ONE HOUR EARLIER. THE
040800*    SPOT TABLE IS WALKED IN SORTED (PAIR, TIME) ORDER; EACH
040900*    CANDIDATE THAT QUALIFIES OVERWRITES THE PREVIOUS ONE SO THE
041000*    LAST ONE LEFT STANDING AT END OF PAIR IS THE MOST RECENT.
041100 420-FIND-SPOT-RATE.
041200     MOVE 'N' TO WS-SPOT-FOUND-SW.
041300     MOVE ZERO TO WS-HOLD-SPOT-RATE.
041400     IF WS-CCYX-FOUND AND WS-CCYX-USABLE(WS-HOLD-CCYX-IDX)
041500        AND WS-CCYX-MUST-CONVERT(WS-HOLD-CCYX-IDX)
041600         PERFORM 421-COMPUTE-PRICE-SECONDS THRU 421-EXIT
041700         IF WS-SPTR-ORDER-COUNT > 0
041800             PERFORM 422-SCAN-SPOT-ENTRY THRU 422-EXIT
041900                     VARYING WS-SPTR-ORDER-IDX FROM 1 BY 1
042000                     UNTIL WS-SPTR-ORDER-IDX > WS-SPTR-ORDER-COUNT
042100         END-IF
042200     END-IF.
042300 420-EXIT.
042400     EXIT.
042500*
042600 421-COMPUTE-PRICE-SECONDS.
042700     MOVE PRC-PRC-YYYY TO WS-JD-YYYY.
042800     MOVE PRC-PRC-MM   TO WS-JD-MM.
042900     MOVE PRC-PRC-DD   TO WS-JD-DD.
043000     MOVE PRC-PRC-HH   TO WS-JD-HH.
043100     MOVE PRC-PRC-MI   TO WS-JD-MI.
043200     MOVE PRC-PRC-SS   TO WS-JD-SS.
043300     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
043400     MOVE WS-JD-SECONDS TO WS-PRICE-SECONDS.
043500 421-EXIT.
043600     EXIT.
043700*
043800 422-SCAN-SPOT-ENTRY.
043900     SET WS-SPTR-IDX TO WS-SPTR-ORDER-ENTRY(WS-SPTR-ORDER-IDX).
044000     IF WS-SPTR-PAIR(WS-SPTR-IDX) = PRC-PRC-PAIR
044100         PERFORM 423-COMPUTE-SPOT-SECONDS THRU 423-EXIT
044200         IF WS-SPOT-SECONDS NOT > WS-PRICE-SECONDS
044300             IF (WS-PRICE-SECONDS - WS-SPOT-SECONDS) NOT > 3600
044400                 MOVE 'Y' TO WS-SPOT-FOUND-SW
044500                 MOVE WS-SPTR-MID-RATE(WS-SPTR-IDX)
044600                         TO WS-HOLD-SPOT-RATE
044700             END-IF
044800         END-IF
044900     END-IF.
045000 422-EXIT.
045100     EXIT.
045200*
045300 423-COMPUTE-SPOT-SECONDS.
045400     MOVE WS-SPTR-TIME(WS-SPTR-IDX)(1:4)  TO WS-JD-YYYY.
045500     MOVE WS-SPTR-TIME(WS-SPTR-IDX)(6:2)  TO WS-JD-MM.
045600     MOVE WS-SPTR-TIME(WS-SPTR-IDX)(9:2)  TO WS-JD-DD.
045700     MOVE WS-SPTR-TIME(WS-SPTR-IDX)(12:2) TO WS-JD-HH.
045800     MOVE WS-SPTR-TIME(WS-SPTR-IDX)(15:2) TO WS-JD-MI.
045900     MOVE WS-SPTR-TIME(WS-SPTR-IDX)(18:2) TO WS-JD-SS.
046000     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
046100     MOVE WS-JD-SECONDS TO WS-SPOT-SECONDS.
046200 423-EXIT.
046300     EXIT.
046400*
046500*    DERIVE NEW-PRICE AND REASON PER THE FOUR CASES.
046600 430-APPLY-CONVERSION.
046700     MOVE PRC-PRC-PAIR TO CNVR-CNV-PAIR.
046800     MOVE PRC-PRC-TIME TO CNVR-CNV-TIME.
046900     MOVE PRC-PRC-PRICE TO CNVR-CNV-PRICE.
047000     IF NOT WS-CCYX-FOUND
047100        OR NOT WS-CCYX-USABLE(WS-HOLD-CCYX-IDX)
047200         MOVE SPACES TO CNVR-CNV-NEWP-ALPHA
047300         MOVE 'ccy_pair not supported or missing conversion info'
047400                 TO CNVR-CNV-REASON
047500     ELSE
047600         IF WS-CCYX-PASS-THRU(WS-HOLD-CCYX-IDX)
047700             MOVE PRC-PRC-PRICE TO CNVR-CNV-NEWP
047800             MOVE 'no conversion required' TO CNVR-CNV-REASON
047900         ELSE
048000             IF WS-SPOT-FOUND
048100                 COMPUTE WS-RAW-OVER-FACTOR ROUNDED =
048200                         PRC-PRC-PRICE / WS-CCYX-FACTOR
048300                                         (WS-HOLD-CCYX-IDX)
048400                 COMPUTE WS-NEW-PRICE-WORK ROUNDED =
048500                         WS-RAW-OVER-FACTOR + WS-HOLD-SPOT-RATE
048600                 MOVE WS-NEW-PRICE-WORK TO CNVR-CNV-NEWP
048700                 MOVE 'converted' TO CNVR-CNV-REASON
048800             ELSE
048900                 MOVE SPACES TO CNVR-CNV-NEWP-ALPHA
049000                 MOVE 'no spot_mid_rate in previous hour'
049100                         TO CNVR-CNV-REASON
049200             END-IF
049300         END-IF
049400     END-IF.
049500 430-EXIT.
049600     EXIT.
049700*
049800 440-WRITE-CONVERTED-REC.
049900     WRITE CNVR-FD-CNV-REC FROM CNVR-CNV-REC.
050000     IF WS-CNVOUT-STATUS NOT = '00'
050100         DISPLAY 'PRICECNV ERROR WRITING CNVOUT. RC: '
050200                 WS-CNVOUT-STATUS
050300         MOVE 16 TO RETURN-CODE
050400         GOBACK
050500     END-IF.
050600 440-EXIT.
050700     EXIT.
050800*
050900*****************************************************************
051000* 700/790 - FILE OPEN/CLOSE.
051100*****************************************************************
051200 700-OPEN-FILES.
051300     OPEN INPUT  PRICE-IN-FILE.
051400     OPEN OUTPUT CONVERTED-OUT-FILE.
051500     IF WS-PRICEIN-STATUS NOT = '00'
051600         DISPLAY 'PRICECNV ERROR OPENING PRICEIN. RC: '
051700                 WS-PRICEIN-STATUS
051800         MOVE 16 TO RETURN-CODE
051900         GOBACK
052000     END-IF.
052100     IF WS-CNVOUT-STATUS NOT = '00'
052200         DISPLAY 'PRICECNV ERROR OPENING CNVOUT. RC: '
052300                 WS-CNVOUT-STATUS
052400         MOVE 16 TO RETURN-CODE
052500         GOBACK
052600     END-IF.
052700 700-EXIT.
052800     EXIT.
052900*
053000 790-CLOSE-FILES.
053100     CLOSE PRICE-IN-FILE, CONVERTED-OUT-FILE.
053200 790-EXIT.
053300     EXIT.
053400*
053500*****************************************************************
053600* 800 - JULIAN-DAY-NUMBER ELAPSED-SECONDS CALCULATION. TAKES
053700*       WS-JD-YYYY/MM/DD/HH/MI/SS AND RETURNS TOTAL ELAPSED
053800*       SECONDS SINCE AN ARBITRARY FIXED EPOCH IN WS-JD-SECONDS.
053900*       ONLY THE DIFFERENCE BETWEEN TWO CALLS MATTERS -- THE
054000*       EPOCH ITSELF IS NEVER DISPLAYED. RICHARDS' INTEGER
054100*       JULIAN-DAY FORMULA, NO INTRINSIC FUNCTIONS USED.
054200*****************************************************************
054300 800-COMPUTE-ELAPSED-SECONDS.
054400     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
054500     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.
054600     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
054700     COMPUTE WS-JD-DAYNUM =
054800             WS-JD-DD
054900             + ((153 * WS-JD-M) + 2) / 5
055000             + (365 * WS-JD-Y)
055100             + (WS-JD-Y / 4)
055200             - (WS-JD-Y / 100)
055300             + (WS-JD-Y / 400)
055400             - 32045.
055500     COMPUTE WS-JD-SECONDS =
055600             (WS-JD-DAYNUM * 86400)
055700             + (WS-JD-HH * 3600)
055800             + (WS-JD-MI * 60)
055900             + WS-JD-SS.
056000 800-EXIT.
056100     EXIT.
