000100*****************************************************************
000200* STDVSTAT - ROLLING-WINDOW CHECKPOINT RECORD, ONE PER SECURITY
000300*            AND PRICE TYPE (BID/MID/ASK). LETS THE INCREMENTAL
000400*            STDEV JOB PICK THE WINDOW UP WHERE THE LAST RUN
000500*            LEFT IT INSTEAD OF RESCANNING HISTORY.
000600*            WINDOW-VALUES-ALPHA IS A FAST-CLEAR VIEW USED WHEN
000700*            A SEQUENCE GAP FORCES THE WINDOW BACK TO EMPTY.
000800* 2015-02-11  MPL  WRITTEN FOR THE INCREMENTAL STDEV JOB.
000900*****************************************************************
001000 01  :TAG:-STS-REC.
001100     05  :TAG:-STS-SECID          PIC X(10).
001200     05  :TAG:-STS-PRICE-TYPE     PIC X(03).
001300         88  :TAG:-IS-BID-TYPE        VALUE 'BID'.
001400         88  :TAG:-IS-MID-TYPE        VALUE 'MID'.
001500         88  :TAG:-IS-ASK-TYPE        VALUE 'ASK'.
001600     05  :TAG:-STS-COUNT          PIC 9(02).
001700     05  :TAG:-STS-SUM            PIC S9(9)V9(6).
001800     05  :TAG:-STS-SUMSQ          PIC S9(12)V9(8).
001900     05  :TAG:-STS-LAST-TIME      PIC X(19).
002000     05  :TAG:-STS-LAST-PARTS REDEFINES :TAG:-STS-LAST-TIME.
002100         10  :TAG:-STS-YYYY       PIC 9(04).
002200         10  FILLER               PIC X(01).
002300         10  :TAG:-STS-MM         PIC 9(02).
002400         10  FILLER               PIC X(01).
002500         10  :TAG:-STS-DD         PIC 9(02).
002600         10  FILLER               PIC X(01).
002700         10  :TAG:-STS-HH         PIC 9(02).
002800         10  FILLER               PIC X(01).
002900         10  :TAG:-STS-MI         PIC 9(02).
003000         10  FILLER               PIC X(01).
003100         10  :TAG:-STS-SS         PIC 9(02).
003200*    SLOT LAST WRITTEN IN THE 20-CELL RING BELOW. CARRIED IN THE
003300*    CHECKPOINT SO A RESTARTED RUN KNOWS WHERE TO WRITE NEXT.
003400     05  :TAG:-STS-SLOT           PIC 9(02).
003500     05  :TAG:-STS-WINDOW-VALUES.
003600         10  :TAG:-STS-WV         PIC S9(7)V9(6)
003700                                  OCCURS 20 TIMES.
003800     05  :TAG:-STS-WV-ALPHA REDEFINES :TAG:-STS-WINDOW-VALUES
003900                                  PIC X(260).
004000     05  FILLER                   PIC X(09).
