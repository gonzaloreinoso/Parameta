000100*****************************************************************
000200* CNVREC   - CONVERTED PRICE RECORD (OUTPUT OF PRICECNV).
000300*            NEW-PRICE CARRIES A REDEFINES SO THE SAME STORAGE
000400*            CAN HOLD EITHER THE ROUNDED CONVERTED PRICE OR
000500*            SPACES WHEN NO PRICE COULD BE PRODUCED.
000600* 2011-04-19  RTK  WRITTEN FOR THE OUTRIGHT-PRICE CONVERSION JOB.
000700*****************************************************************
000800 01  :TAG:-CNV-REC.
000900     05  :TAG:-CNV-PAIR           PIC X(07).
001000     05  :TAG:-CNV-TIME           PIC X(19).
001100     05  :TAG:-CNV-PRICE          PIC S9(7)V9(6).
001200     05  :TAG:-CNV-NEWP           PIC S9(7)V9(6).
001300     05  :TAG:-CNV-NEWP-ALPHA REDEFINES :TAG:-CNV-NEWP
001400                                  PIC X(13).
001500     05  :TAG:-CNV-REASON         PIC X(50).
001600     05  FILLER                   PIC X(08).
