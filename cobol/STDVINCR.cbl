000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN MARKET DATA
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  STDVINCR
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* INCREMENTAL ROLLING-STDEV JOB. SAME 20-OBSERVATION WINDOW RULE
001000* AS STDEVCLC, CARRIED FORWARD ACROSS RUNS INSTEAD OF RECOMPUTED
001100* FROM SCRATCH EACH TIME. A CHECKPOINT FILE HOLDS ONE STATE ROW
001200* PER SECURITY/PRICE-TYPE -- RUNNING SUM, RUNNING SUM-OF-SQUARES,
001300* THE LAST TIMESTAMP SEEN AND THE 20 HELD VALUES -- SO A SECOND
001400* RUN PICKS THE WINDOW UP WHERE THE FIRST LEFT IT RATHER THAN
001500* RESCANNING SEVEN DAYS OF HISTORY EVERY NIGHT.
001600*
001700* SNAPS ARE READ IN ASCENDING (SECURITY-ID, SNAP-TIME) ORDER WITH
001800* THE USUAL SEVEN-DAY LOOKBACK FILTER, BUT THERE IS NO UPPER CUT
001900* AT END ON THE READ SIDE -- THE CHECKPOINT HAS TO SEE EVERY SNAP
002000* UP TO THE LAST ONE TO STAY CURRENT. THE RANGE FILTER ONLY LIMITS
002100* WHICH SNAPS GET A WRITTEN STDEV-RESULT.
002200*
002300* BID, MID AND ASK ARE CARRIED AS THREE INDEPENDENT STATE ROWS
002400* PER SECURITY -- KEYED BY SECURITY-ID AND A THREE-CHAR PRICE-
002500* TYPE CODE -- EVEN THOUGH IN PRACTICE ALL THREE ADVANCE IN
002600* LOCKSTEP SINCE THEY SHARE THE SAME SNAP CADENCE. THE SPEC FOR
002700* THE JOB KEYS STATE THAT WAY SO THIS JOB DOES TOO.
002800*
002900* START/END COME IN ON THE USUAL 80-BYTE SYSIN PARM CARD, SAME
003000* LAYOUT STDEVCLC USES.
003100*****************************************************************
003200*
003300* CHANGE LOG
003400*
003500* 2015-02-11  MPL  INITIAL VERSION FOR THE INCREMENTAL STDEV JOB.
003600* 2015-05-20  MPL  NO FUNCTIONAL CHANGE. RENUMBERED SOURCE LINES
003700*                   TO THE SHOP STANDARD INCREMENT OF 100.
003800* 2015-11-30  RTK  REPLACED THE BORROWED SQUARE-ROOT CALL WITH THE
003900*                   SHOP'S OWN NEWTON'S-METHOD PARAGRAPH, SAME AS
004000*                   STDEVCLC -- NO INTRINSIC FUNCTIONS ON THIS
004100*                   COMPILER LEVEL.
004200* 2016-03-21  RTK  ADDED THE SYSIN PARM CARD FOR START/END.
004300* 2016-09-14  CAO  CHECKPOINT NOW CARRIES ITS OWN RING-BUFFER SLOT
004400*                   POINTER -- A RESTARTED RUN WAS OVERWRITING THE
004500*                   WRONG CELL AND DOUBLE-COUNTING A HELD VALUE.
004600* 2017-01-09  CAO  A MISSING/UNREADABLE CHECKPOINT IS NOW TREATED
004700*                   AS AN EMPTY STARTING STATE, NOT AN ABEND.
004800*                   FIRST-EVER RUN FOR A NEW SECURITY HAS NO FILE.
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID. STDVINCR.
005200 AUTHOR. DOUG STOUT.
005300 INSTALLATION. MERIDIAN MARKET DATA - BATCH SYSTEMS.
005400 DATE-WRITTEN. 02/11/15.
005500 DATE-COMPILED.
005600 SECURITY. NON-CONFIDENTIAL.
005700*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600*
006700     SELECT SNAP-IN-FILE       ASSIGN TO SNAPIN
006800         ACCESS IS SEQUENTIAL
006900         FILE STATUS  IS  WS-SNAPIN-STATUS.
007000*
007100     SELECT STDEV-OUT-FILE     ASSIGN TO STDVOUT
007200         ACCESS IS SEQUENTIAL
007300         FILE STATUS  IS  WS-STDVOUT-STATUS.
007400*
007500     SELECT STDEV-STATE-FILE   ASSIGN TO STDVSTAT
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS  IS  WS-STDVSTAT-STATUS.
007800*
007900*****************************************************************
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  SNAP-IN-FILE
008400     RECORDING MODE IS F.
008500 COPY SNAPREC REPLACING ==:TAG:== BY ==SNP-FD==.
008600*
008700 FD  STDEV-OUT-FILE
008800     RECORDING MODE IS F.
008900 COPY STDVREC REPLACING ==:TAG:== BY ==STV-FD==.
009000*
009100 FD  STDEV-STATE-FILE
009200     RECORDING MODE IS F.
009300 COPY STDVSTAT REPLACING ==:TAG:== BY ==STS-FD==.
009400*
009500*****************************************************************
009600 WORKING-STORAGE SECTION.
009700*****************************************************************
009800*
009900*    WINDOW SIZE, SQUARE-ROOT ITERATION LIMIT, AND CHECKPOINT-
010000*    TABLE CAPACITY, NAMED HERE INSTEAD OF LEFT AS BARE LITERALS
010100*    BELOW.
010200 77  WS-WINDOW-MAX-SIZE           PIC S9(4) COMP VALUE 20.
010300 77  WS-SQRT-MAX-ITER             PIC S9(4) COMP VALUE 10.
010400 77  WS-STST-MAX-ENTRIES          PIC S9(8) COMP VALUE 300.
010500*
010600*    SUBSCRIPT INTO THE SLIDING-WINDOW ARRAY WHEN COPYING A
010700*    CHECKPOINT ROW'S WINDOW SLOTS IN OR OUT.
010800 77  WS-WV-IDX                    PIC S9(4) COMP.
010900*
011000 01  WS-FIELDS.
011100     05  WS-SNAPIN-STATUS         PIC X(2)  VALUE SPACES.
011200     05  WS-STDVOUT-STATUS        PIC X(2)  VALUE SPACES.
011300     05  WS-STDVSTAT-STATUS       PIC X(2)  VALUE SPACES.
011400*
011500*    WORKING COPY OF THE STDEV-RESULT RECORD BUILT UP ONE FIELD
011600*    AT A TIME BEFORE IT IS WRITTEN.
011700 COPY STDVREC REPLACING ==:TAG:== BY ==STV==.
011800*
011900*    WORKING COPY OF ONE CHECKPOINT ROW, USED BOTH TO READ
012000*    STDEV-STATE-FILE INTO THE TABLE BELOW AND TO WRITE THE
012100*    TABLE BACK OUT AT END OF RUN.
012200 COPY STDVSTAT REPLACING ==:TAG:== BY ==STS==.
012300*
012400*    START/END RUN PARAMETERS, READ FROM THE SYSIN CARD AT START-
012500*    UP. SAME LAYOUT STDEVCLC USES.
012600 01  WS-RUN-PARMS.
012700     05  WS-PARM-START-TIME       PIC X(19).
012800     05  WS-PARM-START-PARTS REDEFINES WS-PARM-START-TIME.
012900         10  WS-PS-YYYY           PIC 9(04).
013000         10  FILLER               PIC X(01).
013100         10  WS-PS-MM             PIC 9(02).
013200         10  FILLER               PIC X(01).
013300         10  WS-PS-DD             PIC 9(02).
013400         10  FILLER               PIC X(01).
013500         10  WS-PS-HH             PIC 9(02).
013600         10  FILLER               PIC X(01).
013700         10  WS-PS-MI             PIC 9(02).
013800         10  FILLER               PIC X(01).
013900         10  WS-PS-SS             PIC 9(02).
014000     05  WS-PARM-END-TIME         PIC X(19).
014100     05  WS-PARM-END-PARTS REDEFINES WS-PARM-END-TIME.
014200         10  WS-PE-YYYY           PIC 9(04).
014300         10  FILLER               PIC X(01).
014400         10  WS-PE-MM             PIC 9(02).
014500         10  FILLER               PIC X(01).
014600         10  WS-PE-DD             PIC 9(02).
014700         10  FILLER               PIC X(01).
014800         10  WS-PE-HH             PIC 9(02).
014900         10  FILLER               PIC X(01).
015000         10  WS-PE-MI             PIC 9(02).
015100         10  FILLER               PIC X(01).
015200         10  WS-PE-SS             PIC 9(02).
015300     05  FILLER                   PIC X(42) VALUE SPACES.
015400 01  WS-RANGE-SECONDS.
015500     05  WS-START-SECONDS         PIC S9(18) COMP.
015600     05  WS-END-SECONDS           PIC S9(18) COMP.
015700     05  WS-LOOKBACK-SECONDS      PIC S9(18) COMP.
015800*
015900*    SNAP TABLE, LOADED ONCE FROM SNAP-IN-FILE AND FILTERED TO
016000*    LOOKBACK-AND-LATER -- NO UPPER CUT, SEE HEADER BANNER.
016100 01  WS-SNAP-TABLE-CTL.
016200     05  WS-SNAP-COUNT            PIC S9(8) COMP VALUE ZERO.
016300 01  WS-SNAP-TABLE.
016400     05  WS-SNAP-ENTRY OCCURS 0 TO 5000 TIMES
016500                 DEPENDING ON WS-SNAP-COUNT
016600                 INDEXED BY WS-SNAP-IDX.
016700         10  WS-SNAP-SECID        PIC X(10).
016800         10  WS-SNAP-TIME         PIC X(19).
016900         10  WS-SNAP-BID          PIC S9(7)V9(6).
017000         10  WS-SNAP-MID          PIC S9(7)V9(6).
017100         10  WS-SNAP-ASK          PIC S9(7)V9(6).
017200         10  WS-SNAP-SECONDS      PIC S9(18) COMP.
017300*
017400*    SORT-KEY TABLE HANDED TO SRTKEY -- KEY IS SECURITY-ID +
017500*    SNAP-TIME, INDEX IS THE ROW'S SUBSCRIPT IN WS-SNAP-TABLE.
017600 01  WS-SORT-TABLE.
017700     05  WS-SORT-ENTRY OCCURS 0 TO 5000 TIMES
017800                 DEPENDING ON WS-SNAP-COUNT
017900                 INDEXED BY WS-SORT-IDX.
018000         10  WS-SORT-KEY          PIC X(29).
018100         10  WS-SORT-INDEX        PIC 9(05).
018200 01  WS-SORT-LINKAGE.
018300     05  WS-SORT-ARRAY-SIZE       PIC S9(8) COMP.
018400     05  WS-SORT-STATUS           PIC X(02).
018500*
018600*    ORDERED LIST OF SUBSCRIPTS INTO WS-SNAP-TABLE, ASCENDING ON
018700*    SECURITY-ID/SNAP-TIME, FILLED FROM WS-SORT-TABLE AFTER THE
018800*    CALL.
018900 01  WS-SNAP-ORDER-CTL.
019000     05  WS-SNAP-ORDER-COUNT      PIC S9(8) COMP VALUE ZERO.
019100 01  WS-SNAP-ORDER.
019200     05  WS-SNAP-ORDER-ENTRY OCCURS 0 TO 5000 TIMES
019300                 DEPENDING ON WS-SNAP-ORDER-COUNT
019400                 INDEXED BY WS-SNAP-ORDER-IDX
019500                                  PIC 9(05).
019600*
019700*    CHECKPOINT TABLE -- ONE ROW PER SECURITY/PRICE-TYPE SEEN
019800*    EITHER IN A PRIOR RUN'S CHECKPOINT OR IN THIS RUN. LOADED
019900*    WHOLE BY 100, SAVED WHOLE BY 900.
020000 01  WS-STST-TABLE-CTL.
020100     05  WS-STST-COUNT            PIC S9(8) COMP VALUE ZERO.
020200 01  WS-STST-TABLE.
020300     05  WS-STST-ENTRY OCCURS 0 TO 300 TIMES
020400                 DEPENDING ON WS-STST-COUNT
020500                 INDEXED BY WS-STST-IDX.
020600         10  WS-STST-SECID        PIC X(10).
020700         10  WS-STST-PTYPE        PIC X(03).
020800         10  WS-STST-COUNT-N      PIC S9(4) COMP.
020900         10  WS-STST-SLOT         PIC S9(4) COMP.
021000         10  WS-STST-SUM          PIC S9(9)V9(6)  COMP-3.
021100         10  WS-STST-SUMSQ        PIC S9(12)V9(8) COMP-3.
021200         10  WS-STST-LAST-TIME    PIC X(19).
021300         10  WS-STST-LAST-SECONDS PIC S9(18) COMP.
021400         10  WS-STST-WV           PIC S9(7)V9(6)
021500                                  OCCURS 20 TIMES.
021600*
021700*    THREE-CHAR PRICE-TYPE CODES, WALKED ONCE PER SNAP SO BID,
021800*    MID AND ASK SHARE ONE SET OF PARAGRAPHS INSTEAD OF THREE
021900*    COPIES OF THE SAME LOGIC.
022000 01  WS-PRICE-TYPE-LIST           PIC X(09) VALUE 'BIDMIDASK'.
022100 01  WS-PRICE-TYPE-TABLE REDEFINES WS-PRICE-TYPE-LIST.
022200     05  WS-PTYPE-CODE OCCURS 3 TIMES
022300                 INDEXED BY WS-PTYPE-IDX
022400                                  PIC X(03).
022500*
022600*    CURRENT SNAP'S THREE VALUES, HELD SO THEY CAN BE WALKED BY
022700*    THE SAME SUBSCRIPT AS WS-PTYPE-CODE ABOVE.
022800 01  WS-SNAP-VALUE-HOLD.
022900     05  WS-SVH-BID               PIC S9(7)V9(6).
023000     05  WS-SVH-MID               PIC S9(7)V9(6).
023100     05  WS-SVH-ASK               PIC S9(7)V9(6).
023200 01  WS-SNAP-VALUE-ARR REDEFINES WS-SNAP-VALUE-HOLD.
023300     05  WS-SVH-VALUE OCCURS 3 TIMES
023400                                  PIC S9(7)V9(6).
023500*
023600*    RESULT OF 225 FOR THE CURRENT SNAP'S THREE PRICE TYPES,
023700*    CARRIED UNTIL 240 BUILDS THE OUTPUT RECORD.
023800 01  WS-RESULT-VALUE-HOLD.
023900     05  WS-RVH-BID               PIC S9(5)V9(8).
024000     05  WS-RVH-MID               PIC S9(5)V9(8).
024100     05  WS-RVH-ASK               PIC S9(5)V9(8).
024200 01  WS-RESULT-VALUE-ARR REDEFINES WS-RESULT-VALUE-HOLD.
024300     05  WS-RVH-VALUE OCCURS 3 TIMES
024400                                  PIC S9(5)V9(8).
024500 01  WS-RESULT-COMPUTABLE.
024600     05  WS-RCH-SW OCCURS 3 TIMES PIC X(01).
024700         88  WS-RCH-COMPUTABLE        VALUE 'Y'.
024800*
024900*    CURRENT STATE ROW AND VALUE BEING WORKED, SET BY 206 AND
025000*    READ BY 210/220/230/225.
025100 01  WS-CURRENT-WORK.
025200     05  WS-CURRENT-VALUE         PIC S9(7)V9(6).
025300     05  WS-DROPPED-VALUE         PIC S9(7)V9(6).
025400     05  WS-CUR-SLOT              PIC S9(4) COMP.
025500*
025600*    STDEV WORK AREA FOR THE CURRENT STATE ROW. UNLIKE STDEVCLC
025700*    THIS JOB NEVER RECOMPUTES SUM/SUMSQ FROM THE HELD VALUES --
025800*    THEY ARE MAINTAINED RUNNING, ADDED TO ON APPEND AND
025900*    SUBTRACTED FROM ON TRIM.
026000 01  WS-STDEV-WORK.
026100     05  WS-MEAN                  PIC S9(7)V9(8) COMP-3.
026200     05  WS-VARIANCE               PIC S9(7)V9(8) COMP-3.
026300     05  WS-STDEV-RESULT          PIC S9(5)V9(8) COMP-3.
026400*
026500*    NEWTON'S-METHOD SQUARE-ROOT WORK AREA. SAME FORMULA AS
026600*    STDEVCLC'S OWN 850, WRITTEN FRESH HERE -- THE TWO JOBS DO
026700*    NOT SHARE WORKING STORAGE.
026800 01  WS-SQRT-WORK.
026900     05  WS-SQRT-INPUT            PIC S9(12)V9(8) COMP-3.
027000     05  WS-SQRT-RESULT           PIC S9(7)V9(8) COMP-3.
027100     05  WS-SQRT-GUESS            PIC S9(7)V9(8) COMP-3.
027200     05  WS-SQRT-PREV-GUESS       PIC S9(7)V9(8) COMP-3.
027300     05  WS-SQRT-ITER             PIC S9(4) COMP VALUE ZERO.
027400*
027500*    JULIAN-DAY WORK AREA, SAME FORMULA PRICECNV AND STDEVCLC
027600*    USE, KEPT SEPARATE SO NO TWO JOBS SHARE A COPY OF WORKING
027700*    STORAGE.
027800 01  WS-JULIAN-WORK.
027900     05  WS-JD-YYYY               PIC 9(04).
028000     05  WS-JD-MM                 PIC 9(02).
028100     05  WS-JD-DD                 PIC 9(02).
028200     05  WS-JD-HH                 PIC 9(02).
028300     05  WS-JD-MI                 PIC 9(02).
028400     05  WS-JD-SS                 PIC 9(02).
028500     05  WS-JD-A                  PIC S9(8) COMP.
028600     05  WS-JD-Y                  PIC S9(8) COMP.
028700     05  WS-JD-M                  PIC S9(8) COMP.
028800     05  WS-JD-DAYNUM             PIC S9(9) COMP.
028900     05  WS-JD-SECONDS            PIC S9(18) COMP.
029000*
029100*****************************************************************
029200 PROCEDURE DIVISION.
029300*****************************************************************
029400*
029500 000-MAIN.
029600     PERFORM 050-GET-RUN-PARMS THRU 050-EXIT.
029700     PERFORM 700-OPEN-FILES THRU 700-EXIT.
029800     PERFORM 100-LOAD-CHECKPOINT THRU 100-EXIT.
029900     PERFORM 150-LOAD-SNAP-TABLE THRU 150-EXIT.
030000     PERFORM 200-PROCESS-SNAPSHOTS THRU 200-EXIT.
030100     PERFORM 900-SAVE-CHECKPOINT THRU 900-EXIT.
030200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
030300     GOBACK.
030400*
030500*****************************************************************
030600* 050 - READ THE SYSIN PARM CARD AND DERIVE THE START/END/LOOKBACK
030700*       CUTOFFS AS ELAPSED SECONDS.
030800*****************************************************************
030900 050-GET-RUN-PARMS.
031000     ACCEPT WS-RUN-PARMS.
031100     MOVE WS-PS-YYYY TO WS-JD-YYYY.
031200     MOVE WS-PS-MM   TO WS-JD-MM.
031300     MOVE WS-PS-DD   TO WS-JD-DD.
031400     MOVE WS-PS-HH   TO WS-JD-HH.
031500     MOVE WS-PS-MI   TO WS-JD-MI.
031600     MOVE WS-PS-SS   TO WS-JD-SS.
031700     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
031800     MOVE WS-JD-SECONDS TO WS-START-SECONDS.
031900     COMPUTE WS-LOOKBACK-SECONDS = WS-START-SECONDS - 604800.
032000     MOVE WS-PE-YYYY TO WS-JD-YYYY.
032100     MOVE WS-PE-MM   TO WS-JD-MM.
032200     MOVE WS-PE-DD   TO WS-JD-DD.
032300     MOVE WS-PE-HH   TO WS-JD-HH.
032400     MOVE WS-PE-MI   TO WS-JD-MI.
032500     MOVE WS-PE-SS   TO WS-JD-SS.
032600     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
032700     MOVE WS-JD-SECONDS TO WS-END-SECONDS.
032800 050-EXIT.
032900     EXIT.
033000*
033100*****************************************************************
033200* 100 - LOAD THE CHECKPOINT, IF ANY, INTO WS-STST-TABLE. A FILE
033300*       THAT WON'T OPEN -- MISSING, FIRST EVER RUN, OR OTHERWISE
033400*       UNREADABLE -- IS TREATED AS AN EMPTY STARTING STATE, NOT
033500*       AN ERROR.
033600*****************************************************************
033700 100-LOAD-CHECKPOINT.
033800     MOVE ZERO TO WS-STST-COUNT.
033900     OPEN INPUT STDEV-STATE-FILE.
034000     IF WS-STDVSTAT-STATUS = '00'
034100         PERFORM 110-READ-CHECKPOINT-REC THRU 110-EXIT
034200         PERFORM 120-STORE-CHECKPOINT-REC THRU 120-EXIT
034300                 UNTIL WS-STDVSTAT-STATUS NOT = '00'
034400         CLOSE STDEV-STATE-FILE
034500     END-IF.
034600 100-EXIT.
034700     EXIT.
034800*
034900 110-READ-CHECKPOINT-REC.
035000     READ STDEV-STATE-FILE.
035100 110-EXIT.
035200     EXIT.
035300*
035400 120-STORE-CHECKPOINT-REC.
035500     IF WS-STDVSTAT-STATUS = '00'
035600         ADD 1 TO WS-STST-COUNT
035700         SET WS-STST-IDX TO WS-STST-COUNT
035800         MOVE STS-FD-STS-SECID      TO WS-STST-SECID(WS-STST-IDX)
035900         MOVE STS-FD-STS-PRICE-TYPE TO WS-STST-PTYPE(WS-STST-IDX)
036000         MOVE STS-FD-STS-COUNT
036100                 TO WS-STST-COUNT-N(WS-STST-IDX)
036200         MOVE STS-FD-STS-SLOT       TO WS-STST-SLOT(WS-STST-IDX)
036300         MOVE STS-FD-STS-SUM        TO WS-STST-SUM(WS-STST-IDX)
036400         MOVE STS-FD-STS-SUMSQ      TO WS-STST-SUMSQ(WS-STST-IDX)
036500         MOVE STS-FD-STS-LAST-TIME
036600                 TO WS-STST-LAST-TIME(WS-STST-IDX)
036700         PERFORM 121-CACHE-LAST-SECONDS THRU 121-EXIT
036800         PERFORM 122-COPY-WINDOW-VALUES THRU 122-EXIT
036900         PERFORM 110-READ-CHECKPOINT-REC THRU 110-EXIT
037000     END-IF.
037100 120-EXIT.
037200     EXIT.
037300*
037400*    A BLANK LAST-TIME (NO PRIOR OBSERVATION YET) CACHES AS ZERO
037500*    SECONDS -- 210 NEVER TREATS ZERO AS A REAL GAP COMPARISON
037600*    SINCE WS-STST-COUNT-N IS ALSO ZERO IN THAT CASE.
037700 121-CACHE-LAST-SECONDS.
037800     IF WS-STST-LAST-TIME(WS-STST-IDX) = SPACES
037900         MOVE ZERO TO WS-STST-LAST-SECONDS(WS-STST-IDX)
038000     ELSE
038100         MOVE STS-FD-STS-YYYY TO WS-JD-YYYY
038200         MOVE STS-FD-STS-MM   TO WS-JD-MM
038300         MOVE STS-FD-STS-DD   TO WS-JD-DD
038400         MOVE STS-FD-STS-HH   TO WS-JD-HH
038500         MOVE STS-FD-STS-MI   TO WS-JD-MI
038600         MOVE STS-FD-STS-SS   TO WS-JD-SS
038700         PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT
038800         MOVE WS-JD-SECONDS TO WS-STST-LAST-SECONDS(WS-STST-IDX)
038900     END-IF.
039000 121-EXIT.
039100     EXIT.
039200*
039300 122-COPY-WINDOW-VALUES.
039400     PERFORM 123-COPY-ONE-SLOT THRU 123-EXIT
039500             VARYING WS-WV-IDX FROM 1 BY 1
039600             UNTIL WS-WV-IDX > WS-WINDOW-MAX-SIZE.
039700 122-EXIT.
039800     EXIT.
039900*
040000 123-COPY-ONE-SLOT.
040100     MOVE STS-FD-STS-WV(WS-WV-IDX)
040200             TO WS-STST-WV(WS-STST-IDX, WS-WV-IDX).
040300 123-EXIT.
040400     EXIT.
040500*
040600*****************************************************************
040700* 150 - LOAD THE SNAP TABLE, FILTERED TO LOOKBACK-AND-LATER (NO
040800*       UPPER CUT), AND SORT IT BY SECURITY-ID/SNAP-TIME.
040900*****************************************************************
041000 150-LOAD-SNAP-TABLE.
041100     OPEN INPUT SNAP-IN-FILE.
041200     IF WS-SNAPIN-STATUS NOT = '00'
041300         DISPLAY 'STDVINCR ERROR OPENING SNAPIN. RC: '
041400                 WS-SNAPIN-STATUS
041500         MOVE 16 TO RETURN-CODE
041600         GO TO 1000-ERROR-RTN
041700     END-IF.
041800     PERFORM 151-READ-SNAP-REC THRU 151-EXIT.
041900     PERFORM 152-STORE-SNAP-REC THRU 152-EXIT
042000             UNTIL WS-SNAPIN-STATUS NOT = '00'.
042100     CLOSE SNAP-IN-FILE.
042200     IF WS-SNAP-COUNT > 1
042300         PERFORM 153-BUILD-SORT-TABLE THRU 153-EXIT
042400         MOVE WS-SNAP-COUNT TO WS-SORT-ARRAY-SIZE
042500         CALL 'SRTKEY' USING WS-SORT-ARRAY-SIZE, WS-SORT-TABLE,
042600                 WS-SORT-STATUS
042700         IF WS-SORT-STATUS NOT = '00'
042800             DISPLAY 'STDVINCR ERROR -- SNAP TABLE EXCEEDS SRTKEY'
042900                     ' CAPACITY. RC: ' WS-SORT-STATUS
043000             MOVE 16 TO RETURN-CODE
043100             GO TO 1000-ERROR-RTN
043200         END-IF
043300         PERFORM 155-STORE-ORDER THRU 155-EXIT
043400     ELSE
043500         IF WS-SNAP-COUNT = 1
043600             MOVE 1 TO WS-SNAP-ORDER-COUNT
043700             SET WS-SNAP-ORDER-IDX TO 1
043800             MOVE 1 TO WS-SNAP-ORDER-ENTRY(WS-SNAP-ORDER-IDX)
043900         END-IF
044000     END-IF.
044100 150-EXIT.
044200     EXIT.
044300*
044400 151-READ-SNAP-REC.
044500     READ SNAP-IN-FILE.
044600     IF WS-SNAPIN-STATUS NOT = '00'
044700        AND WS-SNAPIN-STATUS NOT = '10'
044800         DISPLAY 'STDVINCR ERROR READING SNAPIN. RC: '
044900                 WS-SNAPIN-STATUS
045000         MOVE 16 TO RETURN-CODE
045100         GO TO 1000-ERROR-RTN
045200     END-IF.
045300 151-EXIT.
045400     EXIT.
045500*
045600*    ONLY THE SEVEN-DAY LOOKBACK FLOOR APPLIES HERE -- NO UPPER
045700*    CUT AT END, SINCE THE CHECKPOINT HAS TO STAY CURRENT PAST
045800*    THIS RUN'S REPORTING RANGE.
045900 152-STORE-SNAP-REC.
046000     MOVE SNP-FD-SNP-YYYY TO WS-JD-YYYY.
046100     MOVE SNP-FD-SNP-MM   TO WS-JD-MM.
046200     MOVE SNP-FD-SNP-DD   TO WS-JD-DD.
046300     MOVE SNP-FD-SNP-HH   TO WS-JD-HH.
046400     MOVE SNP-FD-SNP-MI   TO WS-JD-MI.
046500     MOVE SNP-FD-SNP-SS   TO WS-JD-SS.
046600     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
046700     IF WS-JD-SECONDS NOT < WS-LOOKBACK-SECONDS
046800         ADD 1 TO WS-SNAP-COUNT
046900         SET WS-SNAP-IDX TO WS-SNAP-COUNT
047000         MOVE SNP-FD-SNP-SECID TO WS-SNAP-SECID(WS-SNAP-IDX)
047100         MOVE SNP-FD-SNP-TIME  TO WS-SNAP-TIME(WS-SNAP-IDX)
047200         MOVE SNP-FD-SNP-BID   TO WS-SNAP-BID(WS-SNAP-IDX)
047300         MOVE SNP-FD-SNP-MID   TO WS-SNAP-MID(WS-SNAP-IDX)
047400         MOVE SNP-FD-SNP-ASK   TO WS-SNAP-ASK(WS-SNAP-IDX)
047500         MOVE WS-JD-SECONDS    TO WS-SNAP-SECONDS(WS-SNAP-IDX)
047600     END-IF.
047700     PERFORM 151-READ-SNAP-REC THRU 151-EXIT.
047800 152-EXIT.
047900     EXIT.
048000*
048100 153-BUILD-SORT-TABLE.
048200     PERFORM 154-BUILD-ONE-KEY THRU 154-EXIT
048300             VARYING WS-SORT-IDX FROM 1 BY 1
048400             UNTIL WS-SORT-IDX > WS-SNAP-COUNT.
048500 153-EXIT.
048600     EXIT.
048700*
048800 154-BUILD-ONE-KEY.
048900     MOVE WS-SNAP-SECID(WS-SORT-IDX) TO WS-SORT-KEY(WS-SORT-IDX)
049000                                         (1:10).
049100     MOVE WS-SNAP-TIME(WS-SORT-IDX) TO WS-SORT-KEY(WS-SORT-IDX)
049200                                        (11:19).
049300     MOVE WS-SORT-IDX TO WS-SORT-INDEX(WS-SORT-IDX).
049400 154-EXIT.
049500     EXIT.
049600*
049700 155-STORE-ORDER.
049800     MOVE WS-SNAP-COUNT TO WS-SNAP-ORDER-COUNT.
049900     PERFORM 156-STORE-ONE-ORDER THRU 156-EXIT
050000             VARYING WS-SNAP-ORDER-IDX FROM 1 BY 1
050100             UNTIL WS-SNAP-ORDER-IDX > WS-SNAP-ORDER-COUNT.
050200 155-EXIT.
050300     EXIT.
050400*
050500 156-STORE-ONE-ORDER.
050600     SET WS-SORT-IDX TO WS-SNAP-ORDER-IDX.
050700     MOVE WS-SORT-INDEX(WS-SORT-IDX)
050800             TO WS-SNAP-ORDER-ENTRY(WS-SNAP-ORDER-IDX).
050900 156-EXIT.
051000     EXIT.
051100*
051200*****************************************************************
051300* 200 - WALK THE SORTED SNAPS IN ORDER, UPDATING EACH OF THE
051400*       THREE PRICE TYPES' RUNNING STATE AND WRITING A RESULT
051500*       WHEN THE SNAP FALLS IN [START,END].
051600*****************************************************************
051700 200-PROCESS-SNAPSHOTS.
051800     IF WS-SNAP-ORDER-COUNT > 0
051900         PERFORM 201-PROCESS-ONE-SNAP THRU 201-EXIT
052000                 VARYING WS-SNAP-ORDER-IDX FROM 1 BY 1
052100                 UNTIL WS-SNAP-ORDER-IDX > WS-SNAP-ORDER-COUNT
052200     END-IF.
052300 200-EXIT.
052400     EXIT.
052500*
052600 201-PROCESS-ONE-SNAP.
052700     SET WS-SNAP-IDX TO WS-SNAP-ORDER-ENTRY(WS-SNAP-ORDER-IDX).
052800     MOVE WS-SNAP-BID(WS-SNAP-IDX) TO WS-SVH-BID.
052900     MOVE WS-SNAP-MID(WS-SNAP-IDX) TO WS-SVH-MID.
053000     MOVE WS-SNAP-ASK(WS-SNAP-IDX) TO WS-SVH-ASK.
053100     PERFORM 205-PROCESS-ONE-TYPE THRU 205-EXIT
053200             VARYING WS-PTYPE-IDX FROM 1 BY 1
053300             UNTIL WS-PTYPE-IDX > 3.
053400     PERFORM 240-WRITE-IF-IN-RANGE THRU 240-EXIT.
053500 201-EXIT.
053600     EXIT.
053700*
053800 205-PROCESS-ONE-TYPE.
053900     MOVE WS-SVH-VALUE(WS-PTYPE-IDX) TO WS-CURRENT-VALUE.
054000     PERFORM 206-FIND-OR-ADD-STATE THRU 206-EXIT.
054100     PERFORM 210-APPLY-GAP-CHECK THRU 210-EXIT.
054200     PERFORM 220-APPEND-OBSERVATION THRU 220-EXIT.
054300     PERFORM 230-TRIM-WINDOW THRU 230-EXIT.
054400     PERFORM 225-COMPUTE-RUNNING-STDEV THRU 225-EXIT.
054500 205-EXIT.
054600     EXIT.
054700*
054800*    LINEAR SEARCH OF WS-STST-TABLE FOR THIS SECURITY/PRICE-TYPE.
054900*    NOT FOUND MEANS THE SECURITY HAS NEVER BEEN SEEN BEFORE --
055000*    A NEW, EMPTY ROW IS ADDED AT THE END OF THE TABLE.
055100 206-FIND-OR-ADD-STATE.
055200     MOVE 'N' TO WS-RCH-SW(1).
055300     MOVE ZERO TO WS-STST-IDX.
055400     IF WS-STST-COUNT > 0
055500         PERFORM 207-SEARCH-ONE-ENTRY THRU 207-EXIT
055600                 VARYING WS-STST-IDX FROM 1 BY 1
055700                 UNTIL WS-STST-IDX > WS-STST-COUNT
055800                    OR WS-STST-SECID(WS-STST-IDX) =
055900                          WS-SNAP-SECID(WS-SNAP-IDX)
056000                    AND WS-STST-PTYPE(WS-STST-IDX) =
056100                          WS-PTYPE-CODE(WS-PTYPE-IDX)
056200     END-IF.
056300     IF WS-STST-IDX = 0
056400        OR WS-STST-IDX > WS-STST-COUNT
056500         IF WS-STST-COUNT NOT < WS-STST-MAX-ENTRIES
056600             DISPLAY 'STDVINCR ERROR -- STATE TABLE EXCEEDS '
056700                     'CAPACITY. SECID: '
056800                     WS-SNAP-SECID(WS-SNAP-IDX)
056900             MOVE 16 TO RETURN-CODE
057000             GO TO 1000-ERROR-RTN
057100         END-IF
057200         ADD 1 TO WS-STST-COUNT
057300         SET WS-STST-IDX TO WS-STST-COUNT
057400         MOVE WS-SNAP-SECID(WS-SNAP-IDX)
057500                 TO WS-STST-SECID(WS-STST-IDX)
057600         MOVE WS-PTYPE-CODE(WS-PTYPE-IDX)
057700                 TO WS-STST-PTYPE(WS-STST-IDX)
057800         MOVE ZERO  TO WS-STST-COUNT-N(WS-STST-IDX)
057900         MOVE ZERO  TO WS-STST-SLOT(WS-STST-IDX)
058000         MOVE ZERO  TO WS-STST-SUM(WS-STST-IDX)
058100         MOVE ZERO  TO WS-STST-SUMSQ(WS-STST-IDX)
058200         MOVE SPACES TO WS-STST-LAST-TIME(WS-STST-IDX)
058300         MOVE ZERO  TO WS-STST-LAST-SECONDS(WS-STST-IDX)
058400     END-IF.
058500 206-EXIT.
058600     EXIT.
058700*
058800 207-SEARCH-ONE-ENTRY.
058900     CONTINUE.
059000 207-EXIT.
059100     EXIT.
059200*
059300*    IF THIS SECURITY/PRICE-TYPE HAS A PRIOR OBSERVATION AND THE
059400*    CURRENT SNAP IS NOT EXACTLY ONE HOUR LATER, THE WINDOW IS
059500*    STALE AND IS CLEARED BEFORE THE NEW VALUE IS ADDED.
059600 210-APPLY-GAP-CHECK.
059700     IF WS-STST-COUNT-N(WS-STST-IDX) > 0
059800        AND WS-SNAP-SECONDS(WS-SNAP-IDX) NOT =
059900              WS-STST-LAST-SECONDS(WS-STST-IDX) + 3600
060000         MOVE ZERO   TO WS-STST-COUNT-N(WS-STST-IDX)
060100         MOVE ZERO   TO WS-STST-SLOT(WS-STST-IDX)
060200         MOVE ZERO   TO WS-STST-SUM(WS-STST-IDX)
060300         MOVE ZERO   TO WS-STST-SUMSQ(WS-STST-IDX)
060400     END-IF.
060500 210-EXIT.
060600     EXIT.
060700*
060800*    ADVANCES THE RING-BUFFER SLOT, SAVES OFF WHATEVER VALUE WAS
060900*    SITTING IN IT (230 DECIDES WHETHER THAT VALUE NEEDS TO COME
061000*    BACK OUT OF THE RUNNING SUMS), WRITES THE NEW VALUE IN, AND
061100*    ADDS IT INTO THE RUNNING SUM/SUM-OF-SQUARES.
061200 220-APPEND-OBSERVATION.
061300     ADD 1 TO WS-STST-COUNT-N(WS-STST-IDX).
061400     ADD 1 TO WS-STST-SLOT(WS-STST-IDX).
061500     IF WS-STST-SLOT(WS-STST-IDX) > WS-WINDOW-MAX-SIZE
061600         MOVE 1 TO WS-STST-SLOT(WS-STST-IDX)
061700     END-IF.
061800     MOVE WS-STST-SLOT(WS-STST-IDX) TO WS-CUR-SLOT.
061900     MOVE WS-STST-WV(WS-STST-IDX, WS-CUR-SLOT)
062000             TO WS-DROPPED-VALUE.
062100     MOVE WS-CURRENT-VALUE
062200             TO WS-STST-WV(WS-STST-IDX, WS-CUR-SLOT).
062300     ADD WS-CURRENT-VALUE TO WS-STST-SUM(WS-STST-IDX).
062400     COMPUTE WS-STST-SUMSQ(WS-STST-IDX) =
062500             WS-STST-SUMSQ(WS-STST-IDX) +
062600             (WS-CURRENT-VALUE * WS-CURRENT-VALUE).
062700     MOVE WS-SNAP-TIME(WS-SNAP-IDX)
062800             TO WS-STST-LAST-TIME(WS-STST-IDX).
062900     MOVE WS-SNAP-SECONDS(WS-SNAP-IDX)
063000             TO WS-STST-LAST-SECONDS(WS-STST-IDX).
063100 220-EXIT.
063200     EXIT.
063300*
063400*    IF THE APPEND ABOVE PUSHED THE WINDOW PAST 20 HELD VALUES,
063500*    THE VALUE THAT WAS OVERWRITTEN IN THAT RING-BUFFER SLOT IS
063600*    THE OLDEST ONE AND COMES BACK OUT OF THE RUNNING SUMS.
063700 230-TRIM-WINDOW.
063800     IF WS-STST-COUNT-N(WS-STST-IDX) > WS-WINDOW-MAX-SIZE
063900         SUBTRACT WS-DROPPED-VALUE FROM WS-STST-SUM(WS-STST-IDX)
064000         COMPUTE WS-STST-SUMSQ(WS-STST-IDX) =
064100                 WS-STST-SUMSQ(WS-STST-IDX) -
064200                 (WS-DROPPED-VALUE * WS-DROPPED-VALUE)
064300         SUBTRACT 1 FROM WS-STST-COUNT-N(WS-STST-IDX)
064400     END-IF.
064500 230-EXIT.
064600     EXIT.
064700*
064800*    POPULATION STDEV FROM THE RUNNING SUM/SUM-OF-SQUARES. ONLY
064900*    COMPUTABLE ONCE THE WINDOW HOLDS A FULL 20 VALUES.
065000 225-COMPUTE-RUNNING-STDEV.
065100     IF WS-STST-COUNT-N(WS-STST-IDX) = WS-WINDOW-MAX-SIZE
065200         COMPUTE WS-MEAN =
065300                 WS-STST-SUM(WS-STST-IDX) / 20
065400         COMPUTE WS-VARIANCE =
065500                 (WS-STST-SUMSQ(WS-STST-IDX) / 20) -
065600                 (WS-MEAN * WS-MEAN)
065700         IF WS-VARIANCE < 0
065800             MOVE 0 TO WS-VARIANCE
065900         END-IF
066000         MOVE WS-VARIANCE TO WS-SQRT-INPUT
066100         PERFORM 850-SQUARE-ROOT THRU 850-EXIT
066200         MOVE WS-SQRT-RESULT TO WS-STDEV-RESULT
066300         MOVE WS-STDEV-RESULT TO WS-RVH-VALUE(WS-PTYPE-IDX)
066400         MOVE 'Y' TO WS-RCH-SW(WS-PTYPE-IDX)
066500     ELSE
066600         MOVE ZERO TO WS-RVH-VALUE(WS-PTYPE-IDX)
066700         MOVE 'N' TO WS-RCH-SW(WS-PTYPE-IDX)
066800     END-IF.
066900 225-EXIT.
067000     EXIT.
067100*
067200*    WRITES ONE STDEV-RESULT PER SNAP IN [START,END]. ANY PRICE
067300*    TYPE WHOSE WINDOW IS NOT YET FULL GOES OUT BLANK RATHER THAN
067400*    ZERO -- A REAL ZERO STDEV AND "NOT COMPUTABLE" ARE NOT THE
067500*    SAME THING.
067600 240-WRITE-IF-IN-RANGE.
067700     IF WS-SNAP-SECONDS(WS-SNAP-IDX) NOT < WS-START-SECONDS
067800        AND WS-SNAP-SECONDS(WS-SNAP-IDX) NOT > WS-END-SECONDS
067900         MOVE WS-SNAP-SECID(WS-SNAP-IDX) TO STV-STV-SECID
068000         MOVE WS-SNAP-TIME(WS-SNAP-IDX)  TO STV-STV-TIME
068100         MOVE WS-RVH-BID TO STV-STV-BID
068200         MOVE WS-RVH-MID TO STV-STV-MID
068300         MOVE WS-RVH-ASK TO STV-STV-ASK
068400         IF NOT WS-RCH-COMPUTABLE(1)
068500             MOVE SPACES TO STV-STV-VALUES-ALPHA(1:13)
068600         END-IF
068700         IF NOT WS-RCH-COMPUTABLE(2)
068800             MOVE SPACES TO STV-STV-VALUES-ALPHA(14:13)
068900         END-IF
069000         IF NOT WS-RCH-COMPUTABLE(3)
069100             MOVE SPACES TO STV-STV-VALUES-ALPHA(27:13)
069200         END-IF
069300         WRITE STV-FD-STV-REC FROM STV-STV-REC
069400         IF WS-STDVOUT-STATUS NOT = '00'
069500             DISPLAY 'STDVINCR ERROR WRITING STDVOUT. RC: '
069600                     WS-STDVOUT-STATUS
069700             MOVE 16 TO RETURN-CODE
069800             GO TO 1000-ERROR-RTN
069900         END-IF
070000     END-IF.
070100 240-EXIT.
070200     EXIT.
070300*
070400*****************************************************************
070500* 700/790 - FILE OPEN/CLOSE FOR THE FILE HELD OPEN ACROSS THE
070600*           WHOLE RUN. THE OTHER TWO FILES OPEN AND CLOSE INSIDE
070700*           100 AND 150.
070800*****************************************************************
070900 700-OPEN-FILES.
071000     OPEN OUTPUT STDEV-OUT-FILE.
071100     IF WS-STDVOUT-STATUS NOT = '00'
071200         DISPLAY 'STDVINCR ERROR OPENING STDVOUT. RC: '
071300                 WS-STDVOUT-STATUS
071400         MOVE 16 TO RETURN-CODE
071500         GO TO 1000-ERROR-RTN
071600     END-IF.
071700 700-EXIT.
071800     EXIT.
071900*
072000 790-CLOSE-FILES.
072100     CLOSE STDEV-OUT-FILE.
072200 790-EXIT.
072300     EXIT.
072400*
072500*****************************************************************
072600* 800 - JULIAN-DAY-NUMBER ELAPSED-SECONDS CALCULATION. TAKES
072700*       WS-JD-YYYY/MM/DD/HH/MI/SS AND RETURNS TOTAL ELAPSED
072800*       SECONDS SINCE AN ARBITRARY FIXED EPOCH IN WS-JD-SECONDS.
072900*       ONLY THE DIFFERENCE BETWEEN TWO CALLS MATTERS -- THE EPOCH
073000*       ITSELF IS NEVER DISPLAYED. RICHARDS' INTEGER JULIAN-DAY
073100*       FORMULA, NO INTRINSIC FUNCTIONS USED.
073200*****************************************************************
073300 800-COMPUTE-ELAPSED-SECONDS.
073400     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
073500     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.
073600     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
073700     COMPUTE WS-JD-DAYNUM =
073800             WS-JD-DD
073900             + ((153 * WS-JD-M) + 2) / 5
074000             + (365 * WS-JD-Y)
074100             + (WS-JD-Y / 4)
074200             - (WS-JD-Y / 100)
074300             + (WS-JD-Y / 400)
074400             - 32045.
074500     COMPUTE WS-JD-SECONDS =
074600             (WS-JD-DAYNUM * 86400)
074700             + (WS-JD-HH * 3600)
074800             + (WS-JD-MI * 60)
074900             + WS-JD-SS.
075000 800-EXIT.
075100     EXIT.
075200*
075300*****************************************************************
075400* 850 - SQUARE ROOT BY NEWTON'S METHOD. THIS COMPILER LEVEL HAS NO
075500*       INTRINSIC FUNCTIONS, SO VARIANCE-TO-STDEV IS DONE BY HAND.
075600*       TAKES WS-SQRT-INPUT, RETURNS WS-SQRT-RESULT. A ZERO INPUT
075700*       RETURNS ZERO WITHOUT ITERATING. TEN PASSES IS MORE THAN
075800*       ENOUGH TO SETTLE TO EIGHT DECIMAL PLACES AT THESE
075900*       MAGNITUDES.
076000*****************************************************************
076100 850-SQUARE-ROOT.
076200     IF WS-SQRT-INPUT = 0
076300         MOVE 0 TO WS-SQRT-RESULT
076400     ELSE
076500         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
076600         MOVE ZERO TO WS-SQRT-ITER
076700         PERFORM 851-REFINE-GUESS THRU 851-EXIT
076800                 VARYING WS-SQRT-ITER FROM 1 BY 1
076900                 UNTIL WS-SQRT-ITER > WS-SQRT-MAX-ITER
077000         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
077100     END-IF.
077200 850-EXIT.
077300     EXIT.
077400*
077500 851-REFINE-GUESS.
077600     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS.
077700     COMPUTE WS-SQRT-GUESS ROUNDED =
077800             (WS-SQRT-PREV-GUESS +
077900                 (WS-SQRT-INPUT / WS-SQRT-PREV-GUESS)) / 2.
078000 851-EXIT.
078100     EXIT.
078200*
078300*****************************************************************
078400* 900 - WRITE THE WHOLE CHECKPOINT TABLE BACK OUT, REFLECTING
078500*       EVERY SECURITY/PRICE-TYPE'S STATE AFTER THE LAST SNAP
078600*       PROCESSED THIS RUN, INCLUDING WINDOWS THAT NEVER FILLED.
078700*****************************************************************
078800 900-SAVE-CHECKPOINT.
078900     OPEN OUTPUT STDEV-STATE-FILE.
079000     IF WS-STDVSTAT-STATUS NOT = '00'
079100         DISPLAY 'STDVINCR ERROR OPENING STDVSTAT OUTPUT. RC: '
079200                 WS-STDVSTAT-STATUS
079300         MOVE 16 TO RETURN-CODE
079400         GO TO 1000-ERROR-RTN
079500     END-IF.
079600     IF WS-STST-COUNT > 0
079700         PERFORM 910-WRITE-ONE-CHECKPOINT THRU 910-EXIT
079800                 VARYING WS-STST-IDX FROM 1 BY 1
079900                 UNTIL WS-STST-IDX > WS-STST-COUNT
080000     END-IF.
080100     CLOSE STDEV-STATE-FILE.
080200 900-EXIT.
080300     EXIT.
080400*
080500 910-WRITE-ONE-CHECKPOINT.
080600     MOVE WS-STST-SECID(WS-STST-IDX)      TO STS-STS-SECID.
080700     MOVE WS-STST-PTYPE(WS-STST-IDX)      TO STS-STS-PRICE-TYPE.
080800     MOVE WS-STST-COUNT-N(WS-STST-IDX)    TO STS-STS-COUNT.
080900     MOVE WS-STST-SLOT(WS-STST-IDX)       TO STS-STS-SLOT.
081000     MOVE WS-STST-SUM(WS-STST-IDX)        TO STS-STS-SUM.
081100     MOVE WS-STST-SUMSQ(WS-STST-IDX)      TO STS-STS-SUMSQ.
081200     MOVE WS-STST-LAST-TIME(WS-STST-IDX)  TO STS-STS-LAST-TIME.
081300     PERFORM 911-COPY-ONE-SLOT THRU 911-EXIT
081400             VARYING WS-WV-IDX FROM 1 BY 1
081500             UNTIL WS-WV-IDX > WS-WINDOW-MAX-SIZE.
081600     WRITE STS-FD-STS-REC FROM STS-STS-REC.
081700     IF WS-STDVSTAT-STATUS NOT = '00'
081800         DISPLAY 'STDVINCR ERROR WRITING STDVSTAT. RC: '
081900                 WS-STDVSTAT-STATUS
082000         MOVE 16 TO RETURN-CODE
082100         GO TO 1000-ERROR-RTN
082200     END-IF.
082300 910-EXIT.
082400     EXIT.
082500*
082600 911-COPY-ONE-SLOT.
082700     MOVE WS-STST-WV(WS-STST-IDX, WS-WV-IDX)
082800             TO STS-STS-WV(WS-WV-IDX).
082900 911-EXIT.
083000     EXIT.
083100*
083200*****************************************************************
083300* 1000 - COMMON ABEND EXIT. EVERY FATAL FILE CONDITION ROUTES
083400*        HERE INSTEAD OF GOING BACK IN PLACE, SAME AS CALCCOST'S
083500*        OWN 1000-ERROR-RTN.
083600*****************************************************************
083700 1000-ERROR-RTN.
083800     GOBACK.
