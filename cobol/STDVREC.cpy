000100*****************************************************************
000200* STDVREC  - ROLLING STDEV RESULT RECORD.
000300*            BID/MID/ASK STDEV SHARE ONE WINDOW POSITION, SO ALL
000400*            THREE BECOME COMPUTABLE TOGETHER. THE ALPHA
000500*            REDEFINES LETS ONE MOVE BLANK ALL THREE AT ONCE WHEN
000600*            THE WINDOW IS NOT YET FULL.
000700* 2013-09-09  MPL  WRITTEN FOR THE ROLLING-STDEV JOB.
000800*****************************************************************
000900 01  :TAG:-STV-REC.
001000     05  :TAG:-STV-SECID          PIC X(10).
001100     05  :TAG:-STV-TIME           PIC X(19).
001200     05  :TAG:-STV-VALUES.
001300         10  :TAG:-STV-BID        PIC S9(5)V9(8).
001400         10  :TAG:-STV-MID        PIC S9(5)V9(8).
001500         10  :TAG:-STV-ASK        PIC S9(5)V9(8).
001600     05  :TAG:-STV-VALUES-ALPHA REDEFINES :TAG:-STV-VALUES
001700                                  PIC X(39).
001800     05  FILLER                   PIC X(12).
