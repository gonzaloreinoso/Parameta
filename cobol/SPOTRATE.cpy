000100*****************************************************************
000200* SPOTRATE - FX SPOT MID RATE RECORD (INPUT TO PRICECNV).
000300*            LOADED ENTIRELY TO WORKING STORAGE AND SORTED BY
000400*            CCY-PAIR/TIMESTAMP BEFORE THE PRICE FILE IS READ.
000500* 2011-04-19  RTK  WRITTEN FOR THE OUTRIGHT-PRICE CONVERSION JOB.
000600*****************************************************************
000700 01  :TAG:-SPT-REC.
000800     05  :TAG:-SPT-PAIR           PIC X(07).
000900     05  :TAG:-SPT-TIME           PIC X(19).
001000     05  :TAG:-SPT-TIME-PARTS REDEFINES :TAG:-SPT-TIME.
001100         10  :TAG:-SPT-YYYY       PIC 9(04).
001200         10  FILLER               PIC X(01).
001300         10  :TAG:-SPT-MM         PIC 9(02).
001400         10  FILLER               PIC X(01).
001500         10  :TAG:-SPT-DD         PIC 9(02).
001600         10  FILLER               PIC X(01).
001700         10  :TAG:-SPT-HH         PIC 9(02).
001800         10  FILLER               PIC X(01).
001900         10  :TAG:-SPT-MI         PIC 9(02).
002000         10  FILLER               PIC X(01).
002100         10  :TAG:-SPT-SS         PIC 9(02).
002200     05  :TAG:-SPT-MID-RATE       PIC S9(7)V9(6).
002300     05  FILLER                   PIC X(11).
