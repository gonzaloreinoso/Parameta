000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN MARKET DATA
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  STDEVCLC
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* ROLLING-STDEV JOB. READS THE HOURLY SECURITY PRICE SNAPSHOT
001000* FILE. FILLS IN ANY SNAPS UP TO SEVEN DAYS BEFORE THE REQUESTED
001100* START DATE SO A WINDOW CAN ALREADY BE FULL AT START, SORTS TO
001200* (SECURITY-ID, SNAP-TIME) ORDER, AND SLIDES A FIXED 20-OBS
001300* WINDOW OVER EACH SECURITY'S CONTIGUOUS HOURLY RUN OF SNAPS.
001400* BID, MID AND ASK SHARE ONE WINDOW POSITION SO ALL THREE BECOME
001500* COMPUTABLE TOGETHER, ONCE THE 20TH SNAP OF A RUN IS REACHED.
001600*
001700* EVERY SNAP THAT CARRIES A FULL WINDOW AND FALLS INSIDE THE
001800* REQUESTED [START,END] RANGE GETS ONE STDEV-RESULT RECORD. THIS
001900* JOB RECOMPUTES EACH WINDOW'S SUM AND SUM-OF-SQUARES FRESH FROM
002000* THE 20 HELD VALUES EVERY TIME IT SLIDES -- SEE STDVINCR FOR THE
002100* RUNNING-SUM VARIANT THAT CARRIES A CHECKPOINT BETWEEN RUNS.
002200*
002300* START/END COME IN ON THE USUAL 80-BYTE SYSIN PARM CARD, ONE
002400* ACCEPT AT PROGRAM START. NO JCL EXEC PARM IS USED -- A FIXED-
002500* FORMAT CARD IMAGE IS EASIER FOR OPERATIONS TO KEY AND VERIFY.
002600*****************************************************************
002700*
002800* CHANGE LOG
002900*
003000* 2013-09-09  MPL  INITIAL VERSION FOR THE ROLLING-STDEV JOB.
003100* 2013-10-21  MPL  ADDED THE SEVEN-DAY LOOKBACK ON LOAD SO A
003200*                   WINDOW COULD BE FULL AT THE FIRST REPORTED
003300*                   SNAP.
003400* 2014-01-15  MPL  NO FUNCTIONAL CHANGE. RENUMBERED SOURCE LINES
003500*                   TO THE SHOP STANDARD INCREMENT OF 100.
003600* 2014-04-02  CAO  CORRECTED 310-CHECK-CONTIGUITY -- A SECURITY
003700*                   CHANGE AND AN EXACT ONE-HOUR GAP WERE BOTH
003800*                   FALLING THROUGH TO THE SAME TEST AND A NEW
003900*                   SECURITY'S FIRST SNAP WAS COMPARING AGAINST
004000*                   THE PRIOR SECURITY'S LAST TIMESTAMP.
004100* 2015-11-30  RTK  REPLACED THE BORROWED SQUARE-ROOT CALL WITH THE
004200*                   SHOP'S OWN NEWTON'S-METHOD PARAGRAPH -- NO
004300*                   INTRINSIC FUNCTIONS ALLOWED ON THIS COMPILER
004400*                   LEVEL.
004500* 2016-03-21  RTK  ADDED THE SYSIN PARM CARD FOR START/END -- JOB
004600*                   WAS HARD-CODING A TEST DATE RANGE AND SOMEONE
004700*                   RAN IT AGAINST PRODUCTION BY MISTAKE.
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. STDEVCLC.
005100 AUTHOR. DOUG STOUT.
005200 INSTALLATION. MERIDIAN MARKET DATA - BATCH SYSTEMS.
005300 DATE-WRITTEN. 09/09/13.
005400 DATE-COMPILED.
005500 SECURITY. NON-CONFIDENTIAL.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*
006600     SELECT SNAP-IN-FILE       ASSIGN TO SNAPIN
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS  IS  WS-SNAPIN-STATUS.
006900*
007000     SELECT STDEV-OUT-FILE     ASSIGN TO STDVOUT
007100         ACCESS IS SEQUENTIAL
007200         FILE STATUS  IS  WS-STDVOUT-STATUS.
007300*
007400*****************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  SNAP-IN-FILE
007900     RECORDING MODE IS F.
008000 COPY SNAPREC REPLACING ==:TAG:== BY ==SNP-FD==.
008100*
008200 FD  STDEV-OUT-FILE
008300     RECORDING MODE IS F.
008400 COPY STDVREC REPLACING ==:TAG:== BY ==STV-FD==.
008500*
008600*****************************************************************
008700 WORKING-STORAGE SECTION.
008800*****************************************************************
008900*
009000*    WINDOW SIZE AND SQUARE-ROOT ITERATION LIMIT, NAMED HERE
009100*    INSTEAD OF LEFT AS BARE LITERALS IN THE COMPARES BELOW.
009200 77  WS-WINDOW-MAX-SIZE           PIC S9(4) COMP VALUE 20.
009300 77  WS-SQRT-MAX-ITER             PIC S9(4) COMP VALUE 10.
009400*
009500 01  WS-FIELDS.
009600     05  WS-SNAPIN-STATUS         PIC X(2)  VALUE SPACES.
009700     05  WS-STDVOUT-STATUS        PIC X(2)  VALUE SPACES.
009800*
009900*    WORKING COPY OF THE STDEV-RESULT RECORD BUILT UP ONE FIELD
010000*    AT A TIME BEFORE IT IS WRITTEN.
010100 COPY STDVREC REPLACING ==:TAG:== BY ==STV==.
010200*
010300*    START/END RUN PARAMETERS, READ FROM THE SYSIN CARD AT START-
010400*    UP. BROKEN OUT TO NUMERIC PARTS FOR THE ELAPSED-SECONDS CALL
010500*    THE SAME WAY A SNAP OR SPOT TIMESTAMP WOULD BE.
010600 01  WS-RUN-PARMS.
010700     05  WS-PARM-START-TIME       PIC X(19).
010800     05  WS-PARM-START-PARTS REDEFINES WS-PARM-START-TIME.
010900         10  WS-PS-YYYY           PIC 9(04).
011000         10  FILLER               PIC X(01).
011100         10  WS-PS-MM             PIC 9(02).
011200         10  FILLER               PIC X(01).
011300         10  WS-PS-DD             PIC 9(02).
011400         10  FILLER               PIC X(01).
011500         10  WS-PS-HH             PIC 9(02).
011600         10  FILLER               PIC X(01).
011700         10  WS-PS-MI             PIC 9(02).
011800         10  FILLER               PIC X(01).
011900         10  WS-PS-SS             PIC 9(02).
012000     05  WS-PARM-END-TIME         PIC X(19).
012100     05  WS-PARM-END-PARTS REDEFINES WS-PARM-END-TIME.
012200         10  WS-PE-YYYY           PIC 9(04).
012300         10  FILLER               PIC X(01).
012400         10  WS-PE-MM             PIC 9(02).
012500         10  FILLER               PIC X(01).
012600         10  WS-PE-DD             PIC 9(02).
012700         10  FILLER               PIC X(01).
012800         10  WS-PE-HH             PIC 9(02).
012900         10  FILLER               PIC X(01).
013000         10  WS-PE-MI             PIC 9(02).
013100         10  FILLER               PIC X(01).
013200         10  WS-PE-SS             PIC 9(02).
013300     05  FILLER                   PIC X(42) VALUE SPACES.
013400 01  WS-RANGE-SECONDS.
013500     05  WS-START-SECONDS         PIC S9(18) COMP.
013600     05  WS-END-SECONDS           PIC S9(18) COMP.
013700     05  WS-LOOKBACK-SECONDS      PIC S9(18) COMP.
013800*
013900*    SNAP TABLE, LOADED ONCE FROM SNAP-IN-FILE AND FILTERED TO THE
014000*    LOOKBACK-THROUGH-END RANGE. WS-SNAP-SECONDS IS CACHED AT LOAD
014100*    TIME SO THE WINDOW LOGIC NEVER REDOES THE JULIAN-DAY CALL.
014200 01  WS-SNAP-TABLE-CTL.
014300     05  WS-SNAP-COUNT            PIC S9(8) COMP VALUE ZERO.
014400 01  WS-SNAP-TABLE.
014500     05  WS-SNAP-ENTRY OCCURS 0 TO 5000 TIMES
014600                 DEPENDING ON WS-SNAP-COUNT
014700                 INDEXED BY WS-SNAP-IDX.
014800         10  WS-SNAP-SECID        PIC X(10).
014900         10  WS-SNAP-TIME         PIC X(19).
015000         10  WS-SNAP-BID          PIC S9(7)V9(6).
015100         10  WS-SNAP-MID          PIC S9(7)V9(6).
015200         10  WS-SNAP-ASK          PIC S9(7)V9(6).
015300         10  WS-SNAP-SECONDS      PIC S9(18) COMP.
015400*
015500*    SORT-KEY TABLE HANDED TO SRTKEY -- KEY IS SECURITY-ID +
015600*    SNAP-TIME, INDEX IS THE ROW'S SUBSCRIPT IN WS-SNAP-TABLE.
015700 01  WS-SORT-TABLE.
015800     05  WS-SORT-ENTRY OCCURS 0 TO 5000 TIMES
015900                 DEPENDING ON WS-SNAP-COUNT
016000                 INDEXED BY WS-SORT-IDX.
016100         10  WS-SORT-KEY          PIC X(29).
016200         10  WS-SORT-INDEX        PIC 9(05).
016300 01  WS-SORT-LINKAGE.
016400     05  WS-SORT-ARRAY-SIZE       PIC S9(8) COMP.
016500     05  WS-SORT-STATUS           PIC X(02).
016600*
016700*    ORDERED LIST OF SUBSCRIPTS INTO WS-SNAP-TABLE, ASCENDING ON
016800*    SECURITY-ID/SNAP-TIME, FILLED FROM WS-SORT-TABLE AFTER THE
016900*    CALL.
017000 01  WS-SNAP-ORDER-CTL.
017100     05  WS-SNAP-ORDER-COUNT      PIC S9(8) COMP VALUE ZERO.
017200 01  WS-SNAP-ORDER.
017300     05  WS-SNAP-ORDER-ENTRY OCCURS 0 TO 5000 TIMES
017400                 DEPENDING ON WS-SNAP-ORDER-COUNT
017500                 INDEXED BY WS-SNAP-ORDER-IDX
017600                                  PIC 9(05).
017700*
017800*    CURRENT SECURITY'S SLIDING WINDOW. A CIRCULAR TABLE OF THE
017900*    LAST (UP TO) 20 SNAPS -- WS-WINDOW-SLOT ADVANCES 1-20-1-20...
018000*    AND EACH NEW SNAP OVERWRITES THE SLOT USED 20 SNAPS AGO, SO
018100*    THE TABLE ALWAYS HOLDS EXACTLY THE CURRENT WINDOW.
018200 01  WS-WINDOW-CTL.
018300     05  WS-WINDOW-COUNT          PIC S9(4) COMP VALUE ZERO.
018400     05  WS-WINDOW-SLOT           PIC S9(4) COMP VALUE ZERO.
018500 01  WS-WINDOW-TABLE.
018600     05  WS-WINDOW-ENTRY OCCURS 20 TIMES
018700                 INDEXED BY WS-WIN-IDX.
018800         10  WS-WIN-BID           PIC S9(7)V9(6).
018900         10  WS-WIN-MID           PIC S9(7)V9(6).
019000         10  WS-WIN-ASK           PIC S9(7)V9(6).
019100*
019200*    PREVIOUS SNAP SEEN, FOR THE CONTIGUITY TEST.
019300 01  WS-PREV-SNAP.
019400     05  WS-PREV-SECID            PIC X(10) VALUE SPACES.
019500     05  WS-PREV-SECONDS          PIC S9(18) COMP VALUE ZERO.
019600     05  WS-PREV-VALID-SW         PIC X(01) VALUE 'N'.
019700         88  WS-PREV-VALID            VALUE 'Y'.
019800 01  WS-GAP-SWITCHES.
019900     05  WS-NEW-BLOCK-SW          PIC X(01) VALUE 'N'.
020000         88  WS-NEW-BLOCK             VALUE 'Y'.
020100*
020200*    STDEV WORK AREA. SUM/SUMSQ ARE RECOMPUTED FROM THE 20 WINDOW
020300*    SLOTS EACH TIME 330 RUNS -- THIS JOB CARRIES NO RUNNING TOTAL
020400*    BETWEEN SNAPS.
020500 01  WS-STDEV-WORK.
020600     05  WS-STDEV-COMPUTABLE-SW   PIC X(01) VALUE 'N'.
020700         88  WS-STDEV-COMPUTABLE      VALUE 'Y'.
020800     05  WS-SUM-BID               PIC S9(9)V9(6) COMP-3.
020900     05  WS-SUM-MID               PIC S9(9)V9(6) COMP-3.
021000     05  WS-SUM-ASK               PIC S9(9)V9(6) COMP-3.
021100     05  WS-SUMSQ-BID             PIC S9(12)V9(8) COMP-3.
021200     05  WS-SUMSQ-MID             PIC S9(12)V9(8) COMP-3.
021300     05  WS-SUMSQ-ASK             PIC S9(12)V9(8) COMP-3.
021400     05  WS-MEAN-BID              PIC S9(7)V9(8) COMP-3.
021500     05  WS-MEAN-MID              PIC S9(7)V9(8) COMP-3.
021600     05  WS-MEAN-ASK              PIC S9(7)V9(8) COMP-3.
021700     05  WS-VARIANCE-BID          PIC S9(7)V9(8) COMP-3.
021800     05  WS-VARIANCE-MID          PIC S9(7)V9(8) COMP-3.
021900     05  WS-VARIANCE-ASK          PIC S9(7)V9(8) COMP-3.
022000     05  WS-STDEV-BID             PIC S9(5)V9(8) COMP-3.
022100     05  WS-STDEV-MID             PIC S9(5)V9(8) COMP-3.
022200     05  WS-STDEV-ASK             PIC S9(5)V9(8) COMP-3.
022300*
022400*    NEWTON'S-METHOD SQUARE-ROOT WORK AREA. SHARED BY ALL THREE
022500*    STDEV CALLS -- SEE 850 BELOW.
022600 01  WS-SQRT-WORK.
022700     05  WS-SQRT-INPUT            PIC S9(12)V9(8) COMP-3.
022800     05  WS-SQRT-RESULT           PIC S9(7)V9(8) COMP-3.
022900     05  WS-SQRT-GUESS            PIC S9(7)V9(8) COMP-3.
023000     05  WS-SQRT-PREV-GUESS       PIC S9(7)V9(8) COMP-3.
023100     05  WS-SQRT-ITER             PIC S9(4) COMP VALUE ZERO.
023200*
023300*    JULIAN-DAY WORK AREA, SAME FORMULA PRICECNV USES, KEPT
023400*    SEPARATE SO THE TWO JOBS NEVER SHARE A COPY OF WORKING
023500*    STORAGE.
023600 01  WS-JULIAN-WORK.
023700     05  WS-JD-YYYY               PIC 9(04).
023800     05  WS-JD-MM                 PIC 9(02).
023900     05  WS-JD-DD                 PIC 9(02).
024000     05  WS-JD-HH                 PIC 9(02).
024100     05  WS-JD-MI                 PIC 9(02).
024200     05  WS-JD-SS                 PIC 9(02).
024300     05  WS-JD-A                  PIC S9(8) COMP.
024400     05  WS-JD-Y                  PIC S9(8) COMP.
024500     05  WS-JD-M                  PIC S9(8) COMP.
024600     05  WS-JD-DAYNUM             PIC S9(9) COMP.
024700     05  WS-JD-SECONDS            PIC S9(18) COMP.
024800*
024900*****************************************************************
025000 PROCEDURE DIVISION.
025100*****************************************************************
025200*
025300 000-MAIN.
025400     PERFORM 100-GET-RUN-PARMS THRU 100-EXIT.
025500     PERFORM 700-OPEN-FILES THRU 700-EXIT.
025600     PERFORM 200-LOAD-SNAP-TABLE THRU 200-EXIT.
025700     PERFORM 300-BUILD-WINDOWS THRU 300-EXIT.
025800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
025900     GOBACK.
026000*
026100*****************************************************************
026200* 100 - READ THE SYSIN PARM CARD AND DERIVE THE START/END/LOOKBACK
026300*       CUTOFFS AS ELAPSED SECONDS.
026400*****************************************************************
026500 100-GET-RUN-PARMS.
026600     ACCEPT WS-RUN-PARMS.
026700     MOVE WS-PS-YYYY TO WS-JD-YYYY.
026800     MOVE WS-PS-MM   TO WS-JD-MM.
026900     MOVE WS-PS-DD   TO WS-JD-DD.
027000     MOVE WS-PS-HH   TO WS-JD-HH.
027100     MOVE WS-PS-MI   TO WS-JD-MI.
027200     MOVE WS-PS-SS   TO WS-JD-SS.
027300     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
027400     MOVE WS-JD-SECONDS TO WS-START-SECONDS.
027500     COMPUTE WS-LOOKBACK-SECONDS = WS-START-SECONDS - 604800.
027600     MOVE WS-PE-YYYY TO WS-JD-YYYY.
027700     MOVE WS-PE-MM   TO WS-JD-MM.
027800     MOVE WS-PE-DD   TO WS-JD-DD.
027900     MOVE WS-PE-HH   TO WS-JD-HH.
028000     MOVE WS-PE-MI   TO WS-JD-MI.
028100     MOVE WS-PE-SS   TO WS-JD-SS.
028200     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
028300     MOVE WS-JD-SECONDS TO WS-END-SECONDS.
028400 100-EXIT.
028500     EXIT.
028600*
028700*****************************************************************
028800* 200 - LOAD THE SNAP TABLE, FILTERED TO [LOOKBACK,END], AND SORT
028900*       IT BY SECURITY-ID/SNAP-TIME.
029000*****************************************************************
029100 200-LOAD-SNAP-TABLE.
029200     OPEN INPUT SNAP-IN-FILE.
029300     IF WS-SNAPIN-STATUS NOT = '00'
029400         DISPLAY 'STDEVCLC ERROR OPENING SNAPIN. RC: '
029500                 WS-SNAPIN-STATUS
029600         MOVE 16 TO RETURN-CODE
029700         GOBACK
029800     END-IF.
029900     PERFORM 210-READ-SNAP-REC THRU 210-EXIT.
030000     PERFORM 220-STORE-SNAP-REC THRU 220-EXIT
030100             UNTIL WS-SNAPIN-STATUS NOT = '00'.
030200     CLOSE SNAP-IN-FILE.
030300     IF WS-SNAP-COUNT > 1
030400         PERFORM 230-BUILD-SORT-TABLE THRU 230-EXIT
030500         MOVE WS-SNAP-COUNT TO WS-SORT-ARRAY-SIZE
030600         CALL 'SRTKEY' USING WS-SORT-ARRAY-SIZE, WS-SORT-TABLE,
030700                 WS-SORT-STATUS
030800         IF WS-SORT-STATUS NOT = '00'
030900             DISPLAY 'STDEVCLC ERROR -- SNAP TABLE EXCEEDS SRTKEY'
031000                     ' CAPACITY. RC: ' WS-SORT-STATUS
031100             MOVE 16 TO RETURN-CODE
031200             GOBACK
031300         END-IF
031400         PERFORM 240-STORE-ORDER THRU 240-EXIT
031500     ELSE
031600         IF WS-SNAP-COUNT = 1
031700             MOVE 1 TO WS-SNAP-ORDER-COUNT
031800             SET WS-SNAP-ORDER-IDX TO 1
031900             MOVE 1 TO WS-SNAP-ORDER-ENTRY(WS-SNAP-ORDER-IDX)
032000         END-IF
032100     END-IF.
032200 200-EXIT.
032300     EXIT.
032400*
032500 210-READ-SNAP-REC.
032600     READ SNAP-IN-FILE.
032700     IF WS-SNAPIN-STATUS NOT = '00'
032800        AND WS-SNAPIN-STATUS NOT = '10'
032900         DISPLAY 'STDEVCLC ERROR READING SNAPIN. RC: '
033000                 WS-SNAPIN-STATUS
033100         MOVE 16 TO RETURN-CODE
033200         GOBACK
033300     END-IF.
033400 210-EXIT.
033500     EXIT.
033600*
033700*    ONLY ROWS BETWEEN THE SEVEN-DAY LOOKBACK AND THE RUN'S END
033800*    TIME ARE KEPT -- EVERYTHING ELSE IS OUTSIDE ANY WINDOW THIS
033900*    RUN COULD POSSIBLY REPORT ON.
034000 220-STORE-SNAP-REC.
034100     MOVE SNP-FD-SNP-YYYY TO WS-JD-YYYY.
034200     MOVE SNP-FD-SNP-MM   TO WS-JD-MM.
034300     MOVE SNP-FD-SNP-DD   TO WS-JD-DD.
034400     MOVE SNP-FD-SNP-HH   TO WS-JD-HH.
034500     MOVE SNP-FD-SNP-MI   TO WS-JD-MI.
034600     MOVE SNP-FD-SNP-SS   TO WS-JD-SS.
034700     PERFORM 800-COMPUTE-ELAPSED-SECONDS THRU 800-EXIT.
034800     IF WS-JD-SECONDS NOT < WS-LOOKBACK-SECONDS
034900        AND WS-JD-SECONDS NOT > WS-END-SECONDS
035000         ADD 1 TO WS-SNAP-COUNT
035100         SET WS-SNAP-IDX TO WS-SNAP-COUNT
035200         MOVE SNP-FD-SNP-SECID TO WS-SNAP-SECID(WS-SNAP-IDX)
035300         MOVE SNP-FD-SNP-TIME  TO WS-SNAP-TIME(WS-SNAP-IDX)
035400         MOVE SNP-FD-SNP-BID   TO WS-SNAP-BID(WS-SNAP-IDX)
035500         MOVE SNP-FD-SNP-MID   TO WS-SNAP-MID(WS-SNAP-IDX)
035600         MOVE SNP-FD-SNP-ASK   TO WS-SNAP-ASK(WS-SNAP-IDX)
035700         MOVE WS-JD-SECONDS    TO WS-SNAP-SECONDS(WS-SNAP-IDX)
035800     END-IF.
035900     PERFORM 210-READ-SNAP-REC THRU 210-EXIT.
036000 220-EXIT.
036100     EXIT.
036200*
036300 230-BUILD-SORT-TABLE.
036400     PERFORM 231-BUILD-ONE-KEY THRU 231-EXIT
036500             VARYING WS-SORT-IDX FROM 1 BY 1
036600             UNTIL WS-SORT-IDX > WS-SNAP-COUNT.
036700 230-EXIT.
036800     EXIT.
036900*
037000 231-BUILD-ONE-KEY.
037100     MOVE WS-SNAP-SECID(WS-SORT-IDX) TO WS-SORT-KEY(WS-SORT-IDX)
037200                                         (1:10).
037300     MOVE WS-SNAP-TIME(WS-SORT-IDX) TO WS-SORT-KEY(WS-SORT-IDX)
037400                                        (11:19).
037500     MOVE WS-SORT-IDX TO WS-SORT-INDEX(WS-SORT-IDX).
037600 231-EXIT.
037700     EXIT.
037800*
037900 240-STORE-ORDER.
038000     MOVE WS-SNAP-COUNT TO WS-SNAP-ORDER-COUNT.
038100     PERFORM 241-STORE-ONE-ORDER THRU 241-EXIT
038200             VARYING WS-SNAP-ORDER-IDX FROM 1 BY 1
038300             UNTIL WS-SNAP-ORDER-IDX > WS-SNAP-ORDER-COUNT.
038400 240-EXIT.
038500     EXIT.
038600*
038700 241-STORE-ONE-ORDER.
038800     SET WS-SORT-IDX TO WS-SNAP-ORDER-IDX.
038900     MOVE WS-SORT-INDEX(WS-SORT-IDX)
039000             TO WS-SNAP-ORDER-ENTRY(WS-SNAP-ORDER-IDX).
039100 241-EXIT.
039200     EXIT.
039300*
039400*****************************************************************
039500* 300 - WALK THE SORTED SNAPS, SLIDING AND REPORTING ON EACH
039600*       SECURITY'S WINDOW AS IT GOES.
039700*****************************************************************
039800 300-BUILD-WINDOWS.
039900     MOVE SPACES TO WS-PREV-SECID.
040000     MOVE 'N' TO WS-PREV-VALID-SW.
040100     IF WS-SNAP-ORDER-COUNT > 0
040200         PERFORM 301-PROCESS-ONE-SNAP THRU 301-EXIT
040300                 VARYING WS-SNAP-ORDER-IDX FROM 1 BY 1
040400                 UNTIL WS-SNAP-ORDER-IDX > WS-SNAP-ORDER-COUNT
040500     END-IF.
040600 300-EXIT.
040700     EXIT.
040800*
040900 301-PROCESS-ONE-SNAP.
041000     SET WS-SNAP-IDX TO WS-SNAP-ORDER-ENTRY(WS-SNAP-ORDER-IDX).
041100     PERFORM 310-CHECK-CONTIGUITY THRU 310-EXIT.
041200     PERFORM 320-SLIDE-WINDOW THRU 320-EXIT.
041300     PERFORM 330-COMPUTE-STDEV-SET THRU 330-EXIT.
041400     PERFORM 400-WRITE-RESULTS THRU 400-EXIT.
041500     MOVE WS-SNAP-SECID(WS-SNAP-IDX) TO WS-PREV-SECID.
041600     MOVE WS-SNAP-SECONDS(WS-SNAP-IDX) TO WS-PREV-SECONDS.
041700     MOVE 'Y' TO WS-PREV-VALID-SW.
041800 301-EXIT.
041900     EXIT.
042000*
042100*    A NEW BLOCK STARTS AT THE FIRST SNAP OF A SECURITY, OR AT ANY
042200*    SNAP THAT IS NOT EXACTLY ONE HOUR AFTER THE PRIOR SNAP OF THE
042300*    SAME SECURITY. A NEW BLOCK CLEARS THE WINDOW BEFORE 320 ADDS
042400*    THE CURRENT SNAP BACK IN AS ITS FIRST OBSERVATION.
042500 310-CHECK-CONTIGUITY.
042600     MOVE 'N' TO WS-NEW-BLOCK-SW.
042700     IF NOT WS-PREV-VALID
042800         MOVE 'Y' TO WS-NEW-BLOCK-SW
042900     ELSE
043000         IF WS-SNAP-SECID(WS-SNAP-IDX) NOT = WS-PREV-SECID
043100             MOVE 'Y' TO WS-NEW-BLOCK-SW
043200         ELSE
043300             IF WS-SNAP-SECONDS(WS-SNAP-IDX) NOT =
043400                     WS-PREV-SECONDS + 3600
043500                 MOVE 'Y' TO WS-NEW-BLOCK-SW
043600             END-IF
043700         END-IF
043800     END-IF.
043900     IF WS-NEW-BLOCK
044000         MOVE ZERO TO WS-WINDOW-COUNT
044100         MOVE ZERO TO WS-WINDOW-SLOT
044200     END-IF.
044300 310-EXIT.
044400     EXIT.
044500*
044600*    ADVANCE THE CIRCULAR SLOT POINTER AND DROP THE CURRENT SNAP
044700*    INTO IT. WHEN THE WINDOW IS ALREADY FULL THIS OVERWRITES THE
044800*    OLDEST HELD SNAP, WHICH IS EXACTLY THE "SLIDE" THE SPEC CALLS
044900*    FOR.
045000 320-SLIDE-WINDOW.
045100     ADD 1 TO WS-WINDOW-SLOT.
045200     IF WS-WINDOW-SLOT > WS-WINDOW-MAX-SIZE
045300         MOVE 1 TO WS-WINDOW-SLOT
045400     END-IF.
045500     SET WS-WIN-IDX TO WS-WINDOW-SLOT.
045600     MOVE WS-SNAP-BID(WS-SNAP-IDX) TO WS-WIN-BID(WS-WIN-IDX).
045700     MOVE WS-SNAP-MID(WS-SNAP-IDX) TO WS-WIN-MID(WS-WIN-IDX).
045800     MOVE WS-SNAP-ASK(WS-SNAP-IDX) TO WS-WIN-ASK(WS-WIN-IDX).
045900     IF WS-WINDOW-COUNT < WS-WINDOW-MAX-SIZE
046000         ADD 1 TO WS-WINDOW-COUNT
046100     END-IF.
046200 320-EXIT.
046300     EXIT.
046400*
046500*    POPULATION STDEV OVER THE 20 WINDOW SLOTS, RECOMPUTED FROM
046600*    SCRATCH EVERY TIME THE WINDOW IS FULL. NEGATIVE VARIANCE FROM
046700*    ROUNDOFF IS CLAMPED TO ZERO BEFORE THE SQUARE ROOT IS TAKEN.
046800 330-COMPUTE-STDEV-SET.
046900     MOVE 'N' TO WS-STDEV-COMPUTABLE-SW.
047000     IF WS-WINDOW-COUNT = WS-WINDOW-MAX-SIZE
047100         MOVE ZERO TO WS-SUM-BID WS-SUM-MID WS-SUM-ASK
047200         MOVE ZERO TO WS-SUMSQ-BID WS-SUMSQ-MID WS-SUMSQ-ASK
047300         PERFORM 331-SUM-WINDOW THRU 331-EXIT
047400                 VARYING WS-WIN-IDX FROM 1 BY 1
047500                 UNTIL WS-WIN-IDX > WS-WINDOW-MAX-SIZE
047600         COMPUTE WS-MEAN-BID = WS-SUM-BID / 20
047700         COMPUTE WS-MEAN-MID = WS-SUM-MID / 20
047800         COMPUTE WS-MEAN-ASK = WS-SUM-ASK / 20
047900         COMPUTE WS-VARIANCE-BID =
048000                 (WS-SUMSQ-BID / 20) - (WS-MEAN-BID * WS-MEAN-BID)
048100         COMPUTE WS-VARIANCE-MID =
048200                 (WS-SUMSQ-MID / 20) - (WS-MEAN-MID * WS-MEAN-MID)
048300         COMPUTE WS-VARIANCE-ASK =
048400                 (WS-SUMSQ-ASK / 20) - (WS-MEAN-ASK * WS-MEAN-ASK)
048500         IF WS-VARIANCE-BID < 0
048600             MOVE 0 TO WS-VARIANCE-BID
048700         END-IF
048800         IF WS-VARIANCE-MID < 0
048900             MOVE 0 TO WS-VARIANCE-MID
049000         END-IF
049100         IF WS-VARIANCE-ASK < 0
049200             MOVE 0 TO WS-VARIANCE-ASK
049300         END-IF
049400         MOVE WS-VARIANCE-BID TO WS-SQRT-INPUT
049500         PERFORM 850-SQUARE-ROOT THRU 850-EXIT
049600         MOVE WS-SQRT-RESULT TO WS-STDEV-BID
049700         MOVE WS-VARIANCE-MID TO WS-SQRT-INPUT
049800         PERFORM 850-SQUARE-ROOT THRU 850-EXIT
049900         MOVE WS-SQRT-RESULT TO WS-STDEV-MID
050000         MOVE WS-VARIANCE-ASK TO WS-SQRT-INPUT
050100         PERFORM 850-SQUARE-ROOT THRU 850-EXIT
050200         MOVE WS-SQRT-RESULT TO WS-STDEV-ASK
050300         MOVE 'Y' TO WS-STDEV-COMPUTABLE-SW
050400     END-IF.
050500 330-EXIT.
050600     EXIT.
050700*
050800 331-SUM-WINDOW.
050900     ADD WS-WIN-BID(WS-WIN-IDX) TO WS-SUM-BID.
051000     ADD WS-WIN-MID(WS-WIN-IDX) TO WS-SUM-MID.
051100     ADD WS-WIN-ASK(WS-WIN-IDX) TO WS-SUM-ASK.
051200     COMPUTE WS-SUMSQ-BID = WS-SUMSQ-BID +
051300             (WS-WIN-BID(WS-WIN-IDX) * WS-WIN-BID(WS-WIN-IDX)).
051400     COMPUTE WS-SUMSQ-MID = WS-SUMSQ-MID +
051500             (WS-WIN-MID(WS-WIN-IDX) * WS-WIN-MID(WS-WIN-IDX)).
051600     COMPUTE WS-SUMSQ-ASK = WS-SUMSQ-ASK +
051700             (WS-WIN-ASK(WS-WIN-IDX) * WS-WIN-ASK(WS-WIN-IDX)).
051800 331-EXIT.
051900     EXIT.
052000*
052100*    WRITE ONE STDEV-RESULT PER SNAP WITH A FULL WINDOW THAT FALLS
052200*    INSIDE THE REQUESTED [START,END] RANGE. SNAPS READ ONLY FOR
052300*    THE LOOKBACK, OR WHOSE WINDOW ISN'T FULL YET, PRODUCE
052400*    NOTHING.
052500 400-WRITE-RESULTS.
052600     IF WS-STDEV-COMPUTABLE
052700        AND WS-SNAP-SECONDS(WS-SNAP-IDX) NOT < WS-START-SECONDS
052800        AND WS-SNAP-SECONDS(WS-SNAP-IDX) NOT > WS-END-SECONDS
052900         MOVE WS-SNAP-SECID(WS-SNAP-IDX) TO STV-STV-SECID
053000         MOVE WS-SNAP-TIME(WS-SNAP-IDX)  TO STV-STV-TIME
053100         MOVE WS-STDEV-BID TO STV-STV-BID
053200         MOVE WS-STDEV-MID TO STV-STV-MID
053300         MOVE WS-STDEV-ASK TO STV-STV-ASK
053400         WRITE STV-FD-STV-REC FROM STV-STV-REC
053500         IF WS-STDVOUT-STATUS NOT = '00'
053600             DISPLAY 'STDEVCLC ERROR WRITING STDVOUT. RC: '
053700                     WS-STDVOUT-STATUS
053800             MOVE 16 TO RETURN-CODE
053900             GOBACK
054000         END-IF
054100     END-IF.
054200 400-EXIT.
054300     EXIT.
054400*
054500*****************************************************************
054600* 700/790 - FILE OPEN/CLOSE FOR THE FILE HELD OPEN ACROSS THE
054700*           WHOLE RUN. SNAP-IN-FILE OPENS AND CLOSES INSIDE 200.
054800*****************************************************************
054900 700-OPEN-FILES.
055000     OPEN OUTPUT STDEV-OUT-FILE.
055100     IF WS-STDVOUT-STATUS NOT = '00'
055200         DISPLAY 'STDEVCLC ERROR OPENING STDVOUT. RC: '
055300                 WS-STDVOUT-STATUS
055400         MOVE 16 TO RETURN-CODE
055500         GOBACK
055600     END-IF.
055700 700-EXIT.
055800     EXIT.
055900*
056000 790-CLOSE-FILES.
056100     CLOSE STDEV-OUT-FILE.
056200 790-EXIT.
056300     EXIT.
056400*
056500*****************************************************************
056600* 800 - JULIAN-DAY-NUMBER ELAPSED-SECONDS CALCULATION. TAKES
056700*       WS-JD-YYYY/MM/DD/HH/MI/SS AND RETURNS TOTAL ELAPSED
056800*       SECONDS SINCE AN ARBITRARY FIXED EPOCH IN WS-JD-SECONDS.
056900*       ONLY THE DIFFERENCE BETWEEN TWO CALLS MATTERS -- THE EPOCH
057000*       ITSELF IS NEVER DISPLAYED. RICHARDS' INTEGER JULIAN-DAY
057100*       FORMULA, NO INTRINSIC FUNCTIONS USED.
057200*****************************************************************
057300 800-COMPUTE-ELAPSED-SECONDS.
057400     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
057500     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.
057600     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
057700     COMPUTE WS-JD-DAYNUM =
057800             WS-JD-DD
057900             + ((153 * WS-JD-M) + 2) / 5
058000             + (365 * WS-JD-Y)
058100             + (WS-JD-Y / 4)
058200             - (WS-JD-Y / 100)
058300             + (WS-JD-Y / 400)
058400             - 32045.
058500     COMPUTE WS-JD-SECONDS =
058600             (WS-JD-DAYNUM * 86400)
058700             + (WS-JD-HH * 3600)
058800             + (WS-JD-MI * 60)
058900             + WS-JD-SS.
059000 800-EXIT.
059100     EXIT.
059200*
059300*****************************************************************
059400* 850 - SQUARE ROOT BY NEWTON'S METHOD. THIS COMPILER LEVEL HAS NO
059500*       INTRINSIC FUNCTIONS, SO VARIANCE-TO-STDEV IS DONE BY HAND.
059600*       TAKES WS-SQRT-INPUT, RETURNS WS-SQRT-RESULT. A ZERO INPUT
059700*       RETURNS ZERO WITHOUT ITERATING. TEN PASSES IS MORE THAN
059800*       ENOUGH TO SETTLE TO EIGHT DECIMAL PLACES AT THESE
059900*       MAGNITUDES.
060000*****************************************************************
060100 850-SQUARE-ROOT.
060200     IF WS-SQRT-INPUT = 0
060300         MOVE 0 TO WS-SQRT-RESULT
060400     ELSE
060500         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
060600         MOVE ZERO TO WS-SQRT-ITER
060700         PERFORM 851-REFINE-GUESS THRU 851-EXIT
060800                 VARYING WS-SQRT-ITER FROM 1 BY 1
060900                 UNTIL WS-SQRT-ITER > WS-SQRT-MAX-ITER
061000         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
061100     END-IF.
061200 850-EXIT.
061300     EXIT.
061400*
061500 851-REFINE-GUESS.
061600     MOVE WS-SQRT-GUESS TO WS-SQRT-PREV-GUESS.
061700     COMPUTE WS-SQRT-GUESS ROUNDED =
061800             (WS-SQRT-PREV-GUESS +
061900                 (WS-SQRT-INPUT / WS-SQRT-PREV-GUESS)) / 2.
062000 851-EXIT.
062100     EXIT.
