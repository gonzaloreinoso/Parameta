000100*****************************************************************
000200* SNAPREC  - HOURLY SECURITY PRICE SNAPSHOT RECORD.
000300*            FEEDS BOTH THE ROLLING AND THE INCREMENTAL STDEV
000400*            ENGINES. TIMESTAMP BROKEN OUT BY REDEFINES FOR THE
000500*            HOURLY-CONTIGUITY CHECK.
000600* 2013-09-09  MPL  WRITTEN FOR THE ROLLING-STDEV JOB.
000700*****************************************************************
000800 01  :TAG:-SNP-REC.
000900     05  :TAG:-SNP-SECID          PIC X(10).
001000     05  :TAG:-SNP-TIME           PIC X(19).
001100     05  :TAG:-SNP-TIME-PARTS REDEFINES :TAG:-SNP-TIME.
001200         10  :TAG:-SNP-YYYY       PIC 9(04).
001300         10  FILLER               PIC X(01).
001400         10  :TAG:-SNP-MM         PIC 9(02).
001500         10  FILLER               PIC X(01).
001600         10  :TAG:-SNP-DD         PIC 9(02).
001700         10  FILLER               PIC X(01).
001800         10  :TAG:-SNP-HH         PIC 9(02).
001900         10  FILLER               PIC X(01).
002000         10  :TAG:-SNP-MI         PIC 9(02).
002100         10  FILLER               PIC X(01).
002200         10  :TAG:-SNP-SS         PIC 9(02).
002300     05  :TAG:-SNP-BID            PIC S9(7)V9(6).
002400     05  :TAG:-SNP-MID            PIC S9(7)V9(6).
002500     05  :TAG:-SNP-ASK            PIC S9(7)V9(6).
002600     05  FILLER                   PIC X(12).
