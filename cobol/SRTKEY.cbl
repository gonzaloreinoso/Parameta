000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN MARKET DATA
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500* PROGRAM:  SRTKEY
000600*
000700* AUTHOR :  DOUG STOUT
000800*
000900* GENERAL-PURPOSE ASCENDING SORT OF AN INDEX TABLE BY A LEADING
001000* ALPHANUMERIC KEY. CALLERS BUILD A SMALL TABLE OF (SORT-KEY,
001100* ORIGINAL-SUBSCRIPT) PAIRS -- ONE PER ROW OF THEIR OWN TABLE --
001200* AND HAND IT TO SRTKEY RATHER THAN MOVING THEIR OWN, WIDER ROWS
001300* AROUND. ON RETURN THE CALLER WALKS THE SORTED INDEX TABLE AND
001400* PICKS UP ITS OWN ROWS IN THE ORDER THE ORIGINAL-SUBSCRIPT
001500* COLUMN NOW GIVES.
001600*
001700* LIFTED FROM THE OLD ADSORT INSERTION-SORT ROUTINE, REWORKED TO
001800* SORT A TWO-FIELD KEY/INDEX ENTRY INSTEAD OF A LONE COMP NUMBER
001900* SO THE SAME ROUTINE CAN SERVE BOTH THE PRICE-CONVERSION JOB
002000* (CCY-PAIR + TIMESTAMP KEYS) AND THE STDEV JOBS (SECURITY-ID +
002100* SNAP-TIME KEYS).
002200*****************************************************************
002300*
002400* CHANGE LOG
002500*
002600* 1987-04-18  DWS  INITIAL VERSION, LIFTED FROM ADSORT.
002700* 1987-05-02  DWS  ADDED LK-SORT-STATUS SO A CALLER CAN TELL AN
002800*                   OVERSIZE TABLE FROM A CLEAN SORT.
002900* 1989-11-14  RTK  RAISED TABLE CAPACITY FROM 2000 TO 5000 ROWS
003000*                   FOR THE BUSIER YEAR-END SPOT-RATE FILES.
003100* 1991-06-03  RTK  CORRECTED SHIFT-BACK LOOP -- WAS COMPARING THE
003200*                   HOLD KEY AGAINST THE WRONG SUBSCRIPT AFTER A
003300*                   FULL TABLE OF DUPLICATE KEYS.
003400* 1994-01-20  CAO  DOCUMENTED THE INDEX-TABLE CALLING CONVENTION
003500*                   ABOVE AFTER A NEW HIRE SORTED THE WRONG TABLE.
003600* 1996-08-09  CAO  NO FUNCTIONAL CHANGE. TIGHTENED COMMENTS.
003700* 1998-12-03  PDQ  Y2K REVIEW -- ROUTINE CARRIES NO DATE FIELDS OF
003800*                   ITS OWN. NO CHANGE REQUIRED. SIGNED OFF.
003900* 1999-02-17  PDQ  Y2K REVIEW RE-CONFIRMED AFTER AUDIT REQUEST.
004000* 2002-07-30  MPL  NO FUNCTIONAL CHANGE. RENUMBERED SOURCE LINES
004100*                   TO THE SHOP STANDARD INCREMENT OF 100.
004200* 2011-04-18  RTK  REUSED FOR THE NEW PRICECNV/STDEVCLC MARKET
004300*                   DATA BATCHES. NO LOGIC CHANGE.
004400*****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. SRTKEY.
004700 AUTHOR. DOUG STOUT.
004800 INSTALLATION. MERIDIAN MARKET DATA - BATCH SYSTEMS.
004900 DATE-WRITTEN. 04/18/87.
005000 DATE-COMPILED.
005100 SECURITY. NON-CONFIDENTIAL.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*
006300*    TABLE CAPACITY, NAMED HERE INSTEAD OF LEFT AS A BARE LITERAL
006400*    IN THE OVERSIZE-TABLE TEST BELOW. A COPY OF LK-ARRAY-SIZE IS
006500*    KEPT STANDALONE TOO -- NEITHER BELONGS TO ANY OTHER GROUP.
006600 77  WS-TABLE-MAX-SIZE            PIC S9(8) COMP VALUE 5000.
006700 77  WS-ARRAY-SIZE-COPY           PIC S9(8) COMP.
006800*
006900 01  WS-SUBSCRIPTS.
007000     05  WS-INSERT-FROM           PIC S9(8) COMP.
007100     05  WS-INSERT-TO             PIC S9(8) COMP.
007200*
007300*    CURRENT ENTRY BEING LIFTED OUT AND RE-INSERTED. KEPT IN BOTH
007400*    A KEY/INDEX VIEW (FOR THE COMPARE) AND A FLAT VIEW (FOR THE
007500*    SINGLE-MOVE SWAP) VIA THE REDEFINES BELOW.
007600 01  WS-HOLD-ENTRY.
007700     05  WS-HOLD-KEY              PIC X(29).
007800     05  WS-HOLD-INDEX            PIC 9(05).
007900 01  WS-HOLD-ENTRY-FLAT REDEFINES WS-HOLD-ENTRY
008000                                  PIC X(34).
008100*
008200*    '00' = SORT COMPLETED. '99' = LK-ARRAY-SIZE EXCEEDED TABLE
008300*    CAPACITY, TABLE RETURNED UNSORTED. KEPT IN THE SAME TWO-CHAR
008400*    DISPLAY/COMP-3 PAIR THE CUSTOMER-UPDATE JOB USES FOR ITS OWN
008500*    ABEND-TEST FIELD.
008600 01  WS-SORT-STATUS               PIC X(02) VALUE '00'.
008700 01  WS-SORT-STATUS-N REDEFINES WS-SORT-STATUS
008800                                  PIC S9(3) COMP-3.
008900*
009000 LINKAGE SECTION.
009100*
009200 01  LK-ARRAY-SIZE                PIC S9(8) COMP.
009300 01  LK-SORT-STATUS                PIC X(02).
009400 01  LK-SORT-TABLE.
009500     05  LK-SORT-ENTRY OCCURS 1 TO 5000 TIMES
009600                 DEPENDING ON LK-ARRAY-SIZE.
009700         10  LK-SORT-KEY          PIC X(29).
009800         10  LK-SORT-INDEX        PIC 9(05).
009900     05  LK-SORT-ENTRY-FLAT REDEFINES LK-SORT-ENTRY
010000                 OCCURS 1 TO 5000 TIMES
010100                 DEPENDING ON LK-ARRAY-SIZE
010200                                  PIC X(34).
010300*****************************************************************
010400 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-SORT-TABLE,
010500             LK-SORT-STATUS.
010600*****************************************************************
010700*
010800 000-MAIN.
010900     MOVE LK-ARRAY-SIZE  TO WS-ARRAY-SIZE-COPY.
011000     MOVE '00'           TO WS-SORT-STATUS.
011100     IF WS-ARRAY-SIZE-COPY > WS-TABLE-MAX-SIZE
011200         MOVE '99' TO WS-SORT-STATUS
011300     ELSE
011400         IF WS-ARRAY-SIZE-COPY > 1
011500             PERFORM 100-INSERTION-SORT THRU 100-EXIT
011600         END-IF
011700     END-IF.
011800     MOVE WS-SORT-STATUS TO LK-SORT-STATUS.
011900     GOBACK.
012000*
012100*    STRAIGHT INSERTION SORT, ASCENDING ON LK-SORT-KEY. ONE PASS
012200*    OVER ENTRIES 2 THRU LK-ARRAY-SIZE, EACH TIME SLIDING THE
012300*    LIFTED ENTRY BACK PAST EVERY TABLE ENTRY WHOSE KEY IS
012400*    GREATER.
012500 100-INSERTION-SORT.
012600     PERFORM 200-SORT-ONE-ITEM THRU 200-EXIT
012700             VARYING WS-INSERT-FROM FROM 2 BY 1
012800             UNTIL WS-INSERT-FROM > LK-ARRAY-SIZE.
012900 100-EXIT.
013000     EXIT.
013100*
013200 200-SORT-ONE-ITEM.
013300     MOVE LK-SORT-ENTRY-FLAT(WS-INSERT-FROM)
013400             TO WS-HOLD-ENTRY-FLAT.
013500     COMPUTE WS-INSERT-TO = WS-INSERT-FROM - 1.
013600     PERFORM 210-SHIFT-BACK THRU 210-EXIT
013700             UNTIL WS-INSERT-TO = 0
013800                OR LK-SORT-KEY(WS-INSERT-TO) <= WS-HOLD-KEY.
013900     MOVE WS-HOLD-ENTRY-FLAT
014000             TO LK-SORT-ENTRY-FLAT(WS-INSERT-TO + 1).
014100 200-EXIT.
014200     EXIT.
014300*
014400 210-SHIFT-BACK.
014500     MOVE LK-SORT-ENTRY-FLAT(WS-INSERT-TO)
014600             TO LK-SORT-ENTRY-FLAT(WS-INSERT-TO + 1).
014700     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
014800 210-EXIT.
014900     EXIT.
