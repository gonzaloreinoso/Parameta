000100*****************************************************************
000200* PRICEREC - RAW INSTRUMENT PRICE RECORD (INPUT TO PRICECNV).
000300*            TIMESTAMP IS KEPT IN SORTABLE TEXT FORM SO A PLAIN
000400*            ALPHANUMERIC COMPARE DOES A CHRONOLOGICAL COMPARE.
000500* 2011-04-18  RTK  WRITTEN FOR THE OUTRIGHT-PRICE CONVERSION JOB.
000600*****************************************************************
000700 01  :TAG:-PRC-REC.
000800     05  :TAG:-PRC-PAIR           PIC X(07).
000900     05  :TAG:-PRC-TIME           PIC X(19).
001000     05  :TAG:-PRC-TIME-PARTS REDEFINES :TAG:-PRC-TIME.
001100         10  :TAG:-PRC-YYYY       PIC 9(04).
001200         10  FILLER               PIC X(01).
001300         10  :TAG:-PRC-MM         PIC 9(02).
001400         10  FILLER               PIC X(01).
001500         10  :TAG:-PRC-DD         PIC 9(02).
001600         10  FILLER               PIC X(01).
001700         10  :TAG:-PRC-HH         PIC 9(02).
001800         10  FILLER               PIC X(01).
001900         10  :TAG:-PRC-MI         PIC 9(02).
002000         10  FILLER               PIC X(01).
002100         10  :TAG:-PRC-SS         PIC 9(02).
002200     05  :TAG:-PRC-PRICE          PIC S9(7)V9(6).
002300     05  FILLER                   PIC X(11).
